000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PU8EXE20.
000120 AUTHOR. OSCAR SEI ITI TANIGUCHI.
000130 INSTALLATION. FUTURE SCHOOL CURSOS DE COMPUTACAO.
000140 DATE-WRITTEN. 10/04/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - COORDENACAO PEDAGOGICA.
000170*
000180* GERAR E CORRIGIR FOLHAS DE EXERCICIOS DE ARITMETICA.
000190*
000200*****************************************************************
000210*                       HISTORICO DE ALTERACOES                 *
000220*****************************************************************
000230* 10/04/1989  OST  SI-89-0041 PRIMEIRA VERSAO. GERACAO DE         PU8EXE20
000240*                            PROBLEMAS DE ARITMETICA SOBRE INTEIRO
000250*                            FRACOES, GRAVACAO DE EXERCICIOS.TXT
000260*                            E RESPOSTAS.TXT.
000270* 17/04/1989  OST  SI-89-0058 INCLUIDA A REGRA DE NAO GERAR       PU8EXE20
000280*                            RESULTADO NEGATIVO NA SUBTRACAO.
000290* 02/05/1989  OST  SI-89-0077 INCLUIDA A REGRA DE FRACAO PROPRIA  PU8EXE20
000300*                            NA DIVISAO (UMA TENTATIVA APENAS).
000310* 22/05/1989  OST  SI-89-0091 INCLUIDA A DEDUPLICACAO DE          PU8EXE20
000320*                            PROBLEMAS REPETIDOS POR CHAVE CANONIC
000330* 14/06/1989  MCS  SI-89-0126 INCLUIDO O MODULO DE CORRECAO       PU8EXE20
000340*                            (ARQ-EXERC-IN / ARQ-RESP-IN) E A
000350*                            GRAVACAO DO BOLETIM.TXT.
000360* 30/06/1989  MCS  SI-89-0140 AJUSTE NO LIMITE DE TENTATIVAS      PU8EXE20
000370*                            (COUNT * 200) CONFORME PEDAGOGICO.
000380* 11/09/1990  OST  SI-90-0233 REVISADO O SORTEIO DE FRACOES PARA  PU8EXE20
000390*                            EVITAR DENOMINADOR ZERO.
000400* 03/03/1991  MCS  SI-91-0059 INCLUIDA VALIDACAO DE PARAMETROS    PU8EXE20
000410*                            ANTES DE ABRIR QUALQUER ARQUIVO.
000420* 19/08/1992  OST  SI-92-0301 PADRONIZADA A LEITURA DE PARAMETROS PU8EXE20
000430*                            VIA LINHA DE COMANDO (-N -R -E -A).
000440* 05/02/1993  RAC  SI-93-0022 REVISAO GERAL DE COMENTARIOS A      PU8EXE20
000450*                            PEDIDO DA COORDENACAO PEDAGOGICA.
000460* 22/11/1994  OST  SI-94-0388 CORRIGIDO O CALCULO DA CHAVE        PU8EXE20
000470*                            CANONICA PARA OPERADORES COMUTATIVOS.
000480* 08/05/1995  MCS  SI-95-0140 INCLUIDA A REGENERACAO DA SUBARVORE PU8EXE20
000490*                            DIVISORA QUANDO O DIVISOR DA ZERO.
000500* 27/09/1996  OST  SI-96-0309 AJUSTE NA RENDERIZACAO INFIXA PARA  PU8EXE20
000510*                            PARENTESES MINIMOS.
000520* 14/01/1998  RAC  SI-98-0019 REVISAO DO GERADOR PSEUDO-ALEATORIO PU8EXE20
000530*                            (ROTINA LCG PROPRIA).
000540* 19/10/1998  OST  SI-98-0451 ** REVISAO ANO 2000 ** CAMPOS DE    PU8EXE20
000550*                            DATA DO SISTEMA CONFERIDOS; NENHUM
000560*                            CAMPO DE ANO COM 2 DIGITOS NESTE
000570*                            PROGRAMA.
000580* 09/03/1999  MCS  SI-99-0112 TESTE DE REGRESSAO POS-AMN2000 OK.  PU8EXE20
000590* 30/11/1999  OST  SI-99-0877 PEQUENO AJUSTE NO BOLETIM.TXT PARA  PU8EXE20
000600*                            LISTAS VAZIAS "()" CONFORME PEDIDO
000610*                            DA COORDENACAO.
000620* 14/06/2000  RAC  SI-00-0198 INCLUIDO LIMITE MAXIMO DE PROBLEMAS PU8EXE20
000630*                            POR LOTE (WS-MAX-PROBLEMAS = 500).
000640* 21/02/2001  MCS  SI-01-0233 ULTIMA REVISAO DE MANUTENCAO.       PU8EXE20
000641* 05/09/2001  OST  SI-01-0311 CORRIGIDA A TROCA DE OPERANDOS NA   PU8EXE20
000642*                            REGRA DE DIVISAO (TESTAVA FRACAO
000643*                            PROPRIA AO CONTRARIO), O LACO DE
000644*                            REGENERACAO DA SUBARVORE DIVISORA, E
000645*                            A COMPARACAO DO BOLETIM.TXT QUE
000646*                            TRUNCAVA A RESPOSTA CORRETA PELO
000647*                            TAMANHO DO CALCULO.
000648* 12/09/2001  MCS  SI-01-0327 INCLUIDA TRAVA DE ESTOURO DA TB-NOH PU8EXE20
000649*                            EM 011-03-ALOCAR-NOH (REGENERACOES
000650*                            ENCADEADAS DA SUBARVORE DIVISORA
000651*                            PODIAM PASSAR DE WS-MAX-NOS); GRAVADA
000652*                            A CHAVE CANONICA NA PROPRIA ENTRADA
000653*                            DA TB-PROBLEMAS (PROB-CHAVE); E
000654*                            REMOVIDA A SECAO 706-00-FRAC-E-ZERO,
000655*                            QUE NAO ERA CHAMADA POR NINGUEM.
000656* 03/10/2001  RAC  SI-01-0342 CORRIGIDA TOKENIZACAO DE PARENTESES PU8EXE20
000657*                            EM 020-07-TOKENIZAR-EXPR (NOVOS
000658*                            020-22/020-34); INCLUIDA TRAVA DE
000659*                            ESTOURO DE WS-MAX-LINHAS EM
000670*                            020-06-LER-UM-PAR (900-07-ERRO-LOTE-
000680*                            EXCEDIDO); AMPLIADO FS-ARQUIVO DE
000690*                            X(13) PARA X(60); REMOVIDO SPECIAL-
000700*                            NAMES/C01 IS TOP-OF-FORM, QUE NAO
000710*                            TINHA USO REAL NO PROGRAMA.
000760*****************************************************************
000770*
000780 ENVIRONMENT DIVISION.
000790*
000800* SI-01-0342 (RAC) - RETIRADA A CONFIGURATION SECTION/SPECIAL-NAMES
000801* QUE SO TRAZIA C01 IS TOP-OF-FORM: O PROGRAMA NUNCA ESCREVE
000802* AFTER C01/TOP-OF-FORM (GRADE.TXT NAO TEM CABECALHO DE PAGINA) E
000803* NAO HA CLASSE/UPSI DE USO REAL NESTE PROGRAMA; O MNEMONICO
000804* FICAVA DECLARADO SEM SERVENTIA. O PADRAO DA CASA PARA ESTA
000805* CLAUSULA (DECIMAL-POINT IS COMMA, VISTO EM PU8EXE11/14/16) NAO
000806* SE APLICA AQUI - O BOLETIM USA PONTO DECIMAL, NAO VIRGULA.
000810*
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850*
000860  SELECT EXERCICIOS ASSIGN TO DISK
000870  ORGANIZATION LINE SEQUENTIAL
000880  ACCESS SEQUENTIAL
000890  FILE STATUS FS-EXERCICIOS.
000900*
000910  SELECT RESPOSTAS ASSIGN TO DISK
000920  ORGANIZATION LINE SEQUENTIAL
000930  ACCESS SEQUENTIAL
000940  FILE STATUS FS-RESPOSTAS.
000950*
000960  SELECT BOLETIM ASSIGN TO DISK
000970  ORGANIZATION LINE SEQUENTIAL
000980  ACCESS SEQUENTIAL
000990  FILE STATUS FS-BOLETIM.
001000*
001010  SELECT ARQ-EXERC-IN ASSIGN TO DISK
001020  ORGANIZATION LINE SEQUENTIAL
001030  ACCESS SEQUENTIAL
001040  FILE STATUS FS-EXERC-IN.
001050*
001060  SELECT ARQ-RESP-IN ASSIGN TO DISK
001070  ORGANIZATION LINE SEQUENTIAL
001080  ACCESS SEQUENTIAL
001090  FILE STATUS FS-RESP-IN.
001100*
001110 DATA DIVISION.
001120 FILE SECTION.
001130*
001140 FD EXERCICIOS
001150  RECORD CONTAINS 80 CHARACTERS
001160  RECORDING MODE IS F
001170  LABEL RECORD IS OMITTED
001180  DATA RECORD IS REG-EXERCICIO
001190  VALUE OF FILE-ID IS "EXERCICIOS.TXT".
001200 01 REG-EXERCICIO.
001210  05 EXERC-TEXTO PIC X(78).
001220  05 FILLER PIC X(02).
001230*
001240 FD RESPOSTAS
001250  RECORD CONTAINS 20 CHARACTERS
001260  RECORDING MODE IS F
001270  LABEL RECORD IS OMITTED
001280  DATA RECORD IS REG-RESPOSTA
001290  VALUE OF FILE-ID IS "RESPOSTAS.TXT".
001300 01 REG-RESPOSTA.
001310  05 RESP-TEXTO PIC X(18).
001320  05 FILLER PIC X(02).
001330*
001340 FD BOLETIM
001350  RECORD CONTAINS 210 CHARACTERS
001360  RECORDING MODE IS F
001370  LABEL RECORD IS OMITTED
001380  DATA RECORD IS REG-BOLETIM
001390  VALUE OF FILE-ID IS "BOLETIM.TXT".
001400 01 REG-BOLETIM.
001410  05 BOL-TEXTO PIC X(208).
001420  05 FILLER PIC X(02).
001430*
001440 FD ARQ-EXERC-IN
001450  RECORD CONTAINS 80 CHARACTERS
001460  RECORDING MODE IS F
001470  LABEL RECORD IS OMITTED
001480  DATA RECORD IS REG-EXERC-IN.
001490 01 REG-EXERC-IN.
001500  05 EXERC-IN-TEXTO PIC X(78).
001510  05 FILLER PIC X(02).
001520*
001530 FD ARQ-RESP-IN
001540  RECORD CONTAINS 20 CHARACTERS
001550  RECORDING MODE IS F
001560  LABEL RECORD IS OMITTED
001570  DATA RECORD IS REG-RESP-IN.
001580 01 REG-RESP-IN.
001590  05 RESP-IN-TEXTO PIC X(18).
001600  05 FILLER PIC X(02).
001610*
001620 WORKING-STORAGE SECTION.
001630*
001640*----------- FILE STATUS -----------------------------------------
001650*
001660 77 FS-EXERCICIOS PIC X(02) VALUE SPACES.
001670 77 FS-RESPOSTAS PIC X(02) VALUE SPACES.
001680 77 FS-BOLETIM PIC X(02) VALUE SPACES.
001690 77 FS-EXERC-IN PIC X(02) VALUE SPACES.
001700 77 FS-RESP-IN PIC X(02) VALUE SPACES.
001710 77 FS-COD-STATUS PIC X(02) VALUE SPACES.
001711*
001712* SI-01-0342 (RAC) - FS-ARQUIVO AMPLIADO DE X(13) PARA X(60): NO
001713* MODO CORRECAO ELE RECEBE O CAMINHO INFORMADO EM -e/-a
001714* (WS-CAMINHO-EXERC/WS-CAMINHO-RESP, X(60)) PARA A MENSAGEM DE
001715* "ARQUIVO NAO ENCONTRADO"; EM X(13) O CAMINHO SAIA TRUNCADO E A
001716* MENSAGEM NAO IDENTIFICAVA O ARQUIVO FALTANTE.
001720 77 FS-ARQUIVO PIC X(60) VALUE SPACES.
001730 77 FS-OPERACAO PIC X(13) VALUE SPACES.
001740 77 FS-ABERTURA PIC X(13) VALUE 'NA ABERTURA'.
001750 77 FS-LEITURA PIC X(13) VALUE 'NA LEITURA'.
001760 77 FS-GRAVACAO PIC X(13) VALUE 'NA GRAVACAO'.
001770 77 FS-FECHAMENTO PIC X(13) VALUE 'NO FECHAMENTO'.
001780*
001790*----------- PARAMETROS DE LINHA DE COMANDO ----------------------
001800*
001810 01 WS-CMD-LINE.
001820  05 WS-CMD-TEXTO PIC X(158).
001830  05 FILLER PIC X(02).
001840*
001850 01 WS-CMD-LINE-VISTA REDEFINES WS-CMD-LINE.
001860  05 WS-CMD-PRIMEIRO-TOKEN PIC X(10).
001870  05 FILLER PIC X(150).
001880*
001890 01 TB-TOKENS.
001900  05 TOKEN-ENTRY OCCURS 20 TIMES INDEXED BY IX-TOK.
001910  10 TOKEN-TEXTO PIC X(60).
001920  10 FILLER PIC X(02).
001930*
001940 77 WS-QTD-TOKENS PIC 9(02) COMP VALUE ZERO.
001950 77 WS-MODO PIC X(01) VALUE 'G'.
001960  88 WS-MODO-GERAR VALUE 'G'.
001970  88 WS-MODO-CORRIGIR VALUE 'C'.
001980 77 WS-TEM-COUNT PIC X(01) VALUE 'N'.
001990  88 WS-COUNT-INFORMADO VALUE 'S'.
002000 77 WS-TEM-RANGE PIC X(01) VALUE 'N'.
002010  88 WS-RANGE-INFORMADO VALUE 'S'.
002020 77 WS-TEM-EXERC PIC X(01) VALUE 'N'.
002030  88 WS-EXERC-INFORMADO VALUE 'S'.
002040 77 WS-TEM-RESP PIC X(01) VALUE 'N'.
002050  88 WS-RESP-INFORMADO VALUE 'S'.
002060*
002070 77 WS-COUNT PIC 9(05) COMP VALUE ZERO.
002080 77 WS-RANGE PIC 9(05) COMP VALUE ZERO.
002090 77 WS-CAMINHO-EXERC PIC X(60) VALUE SPACES.
002100 77 WS-CAMINHO-RESP PIC X(60) VALUE SPACES.
002110*
002120*----------- CONVERSAO TEXTO <-> NUMERO --------------------------
002130*
002140 77 WS-CONV-TEXTO PIC X(12) VALUE SPACES.
002150 77 WS-CONV-NUM PIC S9(09) COMP VALUE ZERO.
002160 77 WS-CONV-POS PIC 9(02) COMP VALUE ZERO.
002170 77 WS-CONV-SINAL PIC S9(01) COMP VALUE 1.
002180 77 WS-CONV-DIGITO PIC 9(01) VALUE ZERO.
002190 77 WS-CONV-CHAR PIC X(01) VALUE SPACE.
002200 77 WS-CONV-EDITADO PIC -(9)9.
002210 77 WS-CONV-SAIDA PIC X(12) VALUE SPACES.
002220 77 WS-CONV-SAIDA-LEN PIC 9(02) COMP VALUE ZERO.
002230*
002240*----------- DATA E HORA DO SISTEMA (SEMENTE ALEATORIA) ----------
002250*
002260 01 WS-DATA-HORARIO-SYS.
002270  05 WS-DATA-SYS.
002280  10 WS-ANO-SYS PIC 9(04).
002290  10 WS-MES-SYS PIC 9(02).
002300  10 WS-DIA-SYS PIC 9(02).
002310  05 WS-HORARIO-SYS.
002320  10 WS-HOR-SYS PIC 9(02).
002330  10 WS-MIN-SYS PIC 9(02).
002340  10 WS-SEG-SYS PIC 9(02).
002350  05 FILLER PIC X(07).
002360*
002370 01 WS-DATA-HORARIO-NUM REDEFINES WS-DATA-HORARIO-SYS.
002380  05 WS-DATA-NUM PIC 9(08).
002390  05 WS-HORARIO-NUM PIC 9(06).
002400  05 FILLER PIC X(07).
002410*
002420*----------- GERADOR PSEUDO-ALEATORIO (LCG PROPRIO) --------------
002430*
002440 77 WS-RND-SEED PIC 9(09) COMP VALUE ZERO.
002450 77 WS-RND-TEMP PIC 9(12) COMP VALUE ZERO.
002460 77 WS-RND-QUOC PIC 9(12) COMP VALUE ZERO.
002470 77 WS-FAIXA-MIN PIC 9(09) COMP VALUE ZERO.
002480 77 WS-FAIXA-MAX PIC 9(09) COMP VALUE ZERO.
002490 77 WS-FAIXA-AMPLITUDE PIC 9(09) COMP VALUE ZERO.
002500 77 WS-FAIXA-RESTO PIC 9(09) COMP VALUE ZERO.
002510 77 WS-FAIXA-RESULTADO PIC 9(09) COMP VALUE ZERO.
002520*
002530 01 WS-OPERADORES-LISTA PIC X(04) VALUE '+-*/'.
002540 01 TB-OPERADORES REDEFINES WS-OPERADORES-LISTA.
002550  05 OP-CHAR OCCURS 4 TIMES PIC X(01).
002560 77 WS-OP-SORTEADO PIC 9(01) COMP VALUE ZERO.
002570*
002580*----------- FRACOES DE TRABALHO ---------------------------------
002590*
002600 01 FRAC-A.
002610  05 FRAC-A-NUM PIC S9(09) COMP VALUE ZERO.
002620  05 FRAC-A-DEN PIC 9(09) COMP VALUE 1.
002630  05 FILLER PIC X(01) VALUE SPACE.
002640 01 FRAC-B.
002650  05 FRAC-B-NUM PIC S9(09) COMP VALUE ZERO.
002660  05 FRAC-B-DEN PIC 9(09) COMP VALUE 1.
002670  05 FILLER PIC X(01) VALUE SPACE.
002680 01 FRAC-R.
002690  05 FRAC-R-NUM PIC S9(09) COMP VALUE ZERO.
002700  05 FRAC-R-DEN PIC 9(09) COMP VALUE 1.
002710  05 FILLER PIC X(01) VALUE SPACE.
002720 77 FRAC-ERRO-SW PIC X(01) VALUE 'N'.
002730  88 FRAC-EM-ERRO VALUE 'S'.
002740 77 WS-MDC-A PIC 9(09) COMP VALUE ZERO.
002750 77 WS-MDC-B PIC 9(09) COMP VALUE ZERO.
002760 77 WS-MDC-RESTO PIC 9(09) COMP VALUE ZERO.
002770 77 WS-MDC-RESULTADO PIC 9(09) COMP VALUE ZERO.
002780 77 WS-FRAC-WHOLE PIC S9(09) COMP VALUE ZERO.
002790 77 WS-FRAC-REM PIC S9(09) COMP VALUE ZERO.
002800 77 WS-FRAC-TEXTO PIC X(20) VALUE SPACES.
002810 77 WS-PONTEIRO PIC 9(03) COMP VALUE 1.
002820*
002830*----------- ARVORE DE EXPRESSAO (TABELA DE NOS) -----------------
002840*
002850 77 WS-MAX-NOS PIC 9(03) COMP VALUE 15.
002860 01 TB-NOH.
002870  05 NOH-ENTRY OCCURS 15 TIMES INDEXED BY IX-NOH.
002880  10 NODE-TIPO PIC X(01).
002890  88 NODE-E-FOLHA VALUE 'N'.
002900  88 NODE-E-OPERADOR VALUE 'O'.
002910  10 NODE-OPERADOR PIC X(01).
002920  10 NODE-DADO-FOLHA.
002930  15 NODE-VALOR-NUM PIC S9(09) COMP.
002940  15 NODE-VALOR-DEN PIC 9(09) COMP.
002950  10 NODE-ESQ-IDX PIC 9(03) COMP.
002960  10 NODE-DIR-IDX PIC 9(03) COMP.
002970  10 NODE-FILHOS-CHAVE REDEFINES NODE-ESQ-IDX
002980  PIC 9(03) COMP.
002990  10 NODE-ORCAMENTO PIC 9(02) COMP.
003000  10 NODE-PRONTO PIC X(01).
003010  88 NODE-ESTA-PRONTO VALUE 'S'.
003020  10 NODE-REGERADO PIC X(01).
003030  10 NODE-LIVRE PIC X(01).
003040  10 NODE-TEXTO PIC X(78).
003050  10 NODE-TEXTO-LEN PIC 9(02) COMP.
003060  10 NODE-CHAVE PIC X(118).
003070  10 NODE-CHAVE-LEN PIC 9(03) COMP.
003080  10 FILLER PIC X(02).
003090*
003100 77 WS-PROX-NOH PIC 9(03) COMP VALUE ZERO.
003110 77 WS-RAIZ-IDX PIC 9(03) COMP VALUE ZERO.
003120 77 WS-ERRO-ARVORE PIC X(01) VALUE 'N'.
003130  88 ARVORE-EM-ERRO VALUE 'S'.
003140 77 WS-OP-COUNT-RAIZ PIC 9(02) COMP VALUE ZERO.
003150 77 WS-OP-COUNT-ESQ PIC 9(02) COMP VALUE ZERO.
003160 77 WS-OP-COUNT-DIR PIC 9(02) COMP VALUE ZERO.
003170 77 WS-PASSE-NUM PIC 9(03) COMP VALUE ZERO.
003180 77 WS-ESQ-TMP PIC 9(03) COMP VALUE ZERO.
003190 77 WS-DIR-TMP PIC 9(03) COMP VALUE ZERO.
003200 77 WS-PREC-ESQ PIC 9(01) COMP VALUE ZERO.
003210 77 WS-PREC-DIR PIC 9(01) COMP VALUE ZERO.
003220 77 WS-PREC-PAI PIC 9(01) COMP VALUE ZERO.
003230 77 WS-PREC-OP PIC X(01) VALUE SPACE.
003240 77 WS-PREC-RESULTADO PIC 9(01) COMP VALUE ZERO.
003250 77 WS-PRECISA-PAR-ESQ PIC X(01) VALUE 'N'.
003260 77 WS-PRECISA-PAR-DIR PIC X(01) VALUE 'N'.
003270 77 WS-ESQ-TXT PIC X(80) VALUE SPACES.
003280 77 WS-DIR-TXT PIC X(80) VALUE SPACES.
003290 77 WS-ESQ-TXT-LEN PIC 9(02) COMP.
003300 77 WS-DIR-TXT-LEN PIC 9(02) COMP.
003310*
003320*----------- PILHA DE PEDIDOS DE CONSTRUCAO ----------------------
003330*
003340 01 TB-PEDIDOS.
003350  05 PEDIDO-ENTRY OCCURS 15 TIMES INDEXED BY IX-PED.
003360  10 PED-ORCAMENTO PIC 9(02) COMP.
003370  10 PED-DESTINO PIC 9(03) COMP.
003380  10 FILLER PIC X(02).
003390 77 WS-PEDIDO-TOPO PIC 9(03) COMP VALUE ZERO.
003400 77 WS-PED-ORCAMENTO-SAI PIC 9(02) COMP VALUE ZERO.
003410 77 WS-PED-DESTINO-SAI PIC 9(03) COMP VALUE ZERO.
003420*
003430*----------- CHAVES JA VISTAS (DEDUPLICACAO) ---------------------
003440*
003450 77 WS-MAX-PROBLEMAS PIC 9(03) COMP VALUE 500.
003460 01 TB-CHAVE-VISTA.
003470  05 CHAVE-VISTA-ENTRY OCCURS 500 TIMES INDEXED BY IX-VISTA.
003480  10 CHAVE-VISTA-TEXTO PIC X(118).
003490  10 FILLER PIC X(02).
003500 77 WS-QTD-VISTAS PIC 9(03) COMP VALUE ZERO.
003510 77 WS-CHAVE-ENCONTRADA PIC X(01) VALUE 'N'.
003520  88 CHAVE-JA-VISTA VALUE 'S'.
003530*
003540*----------- PROBLEMAS ACEITOS -----------------------------------
003550*
003560 01 TB-PROBLEMAS.
003570  05 PROBLEMA-ENTRY OCCURS 500 TIMES INDEXED BY IX-PROB.
003580  10 PROB-SEQ-NO PIC 9(05) COMP.
003590  10 PROB-EXPRESSAO PIC X(78).
003591*
003592* SI-01-0327 (MCS) - CHAVE CANONICA GRAVADA JUNTO COM O PROBLEMA
003593* (ANTES SO EXISTIA EM TB-CHAVE-VISTA, QUE E' DESCARTADA AO FIM
003594* DO LOTE).
003600  10 PROB-RESPOSTA PIC X(18).
003601  10 PROB-CHAVE PIC X(118).
003610  10 FILLER PIC X(02).
003620*
003630 77 WS-QTD-ACEITOS PIC 9(05) COMP VALUE ZERO.
003640 77 WS-TENTATIVAS PIC 9(09) COMP VALUE ZERO.
003650 77 WS-MAX-TENTATIVAS PIC 9(09) COMP VALUE ZERO.
003660*
003670*----------- CORRECAO DE PROVAS (MODO GRADING) -------------------
003680*
003690 77 WS-MAX-LINHAS PIC 9(03) COMP VALUE 500.
003700 01 TB-LINHAS-EXERC.
003710  05 LINHA-EXERC-ENTRY OCCURS 500 TIMES INDEXED BY IX-LEX.
003720  10 LINHA-EXERC-TEXTO PIC X(78).
003730  10 FILLER PIC X(02).
003740 01 TB-LINHAS-RESP.
003750  05 LINHA-RESP-ENTRY OCCURS 500 TIMES INDEXED BY IX-LRE.
003760  10 LINHA-RESP-TEXTO PIC X(18).
003770  10 FILLER PIC X(02).
003780 77 WS-QTD-LINHAS-EXERC PIC 9(03) COMP VALUE ZERO.
003790 77 WS-QTD-LINHAS-RESP PIC 9(03) COMP VALUE ZERO.
003800 77 WS-NUM-QUESTAO PIC 9(05) COMP VALUE ZERO.
003810 77 WS-TEXTO-EXPR PIC X(78) VALUE SPACES.
003820 77 WS-TEXTO-EXPR-LEN PIC 9(02) COMP VALUE ZERO.
003821*
003822* SI-01-0342 (RAC) - WS-TEXTO-SEP RECEBE A EXPRESSAO COM OS
003823* PARENTESES SEPARADOS POR ESPACO, ANTES DO UNSTRING EM
003824* 020-07-TOKENIZAR-EXPR.
003825 77 WS-TEXTO-SEP PIC X(98) VALUE SPACES.
003826 77 WS-TEXTO-SEP-LEN PIC 9(02) COMP VALUE ZERO.
003827 77 WS-SEP-PONTEIRO PIC 9(02) COMP VALUE ZERO.
003828 77 WS-CHAR-ATUAL PIC X(01) VALUE SPACE.
003830 77 WS-RESPOSTA-ESPERADA PIC X(18) VALUE SPACES.
003840 77 WS-RESPOSTA-CALCULADA PIC X(20) VALUE SPACES.
003850*
003860 77 WS-QTD-CORRETAS PIC 9(05) COMP VALUE ZERO.
003870 77 WS-QTD-ERRADAS PIC 9(05) COMP VALUE ZERO.
003880 01 WS-LISTA-CORRETAS.
003890  05 LISTA-CORRETAS-TXT PIC X(198) VALUE SPACES.
003900  05 FILLER PIC X(02).
003910 01 WS-LISTA-ERRADAS.
003920  05 LISTA-ERRADAS-TXT PIC X(198) VALUE SPACES.
003930  05 FILLER PIC X(02).
003940*
003950*----------- AVALIADOR DE TEXTO DE EXPRESSAO (MODO CORRECAO) -----
003960*
003970 01 TB-PILHA-AVAL.
003980  05 PILHA-AVAL-ENTRY OCCURS 10 TIMES INDEXED BY IX-PIL.
003990  10 PILHA-ACC-NUM PIC S9(09) COMP.
004000  10 PILHA-ACC-DEN PIC 9(09) COMP.
004010  10 PILHA-OP PIC X(01).
004020  10 PILHA-VAZIO PIC X(01).
004030  10 FILLER PIC X(02).
004040 77 WS-PILHA-TOPO PIC 9(02) COMP VALUE ZERO.
004050 77 WS-ACC-NUM PIC S9(09) COMP VALUE ZERO.
004060 77 WS-ACC-DEN PIC 9(09) COMP VALUE 1.
004070 77 WS-ACC-VAZIO PIC X(01) VALUE 'S'.
004080 77 WS-PENDENTE-OP PIC X(01) VALUE SPACE.
004090 77 WS-AVAL-ERRO PIC X(01) VALUE 'N'.
004100  88 AVALIACAO-EM-ERRO VALUE 'S'.
004110*
004120 01 TB-TOKENS-EXPR.
004121* SI-01-0342 (RAC) - 16 TOKENS (ERA 12) PARA COMPORTAR OS "("/")"
004122* COMO TOKENS PROPRIOS APOS A SEPARACAO EM WS-TEXTO-SEP.
004130  05 TOKEN-EXPR-ENTRY OCCURS 16 TIMES INDEXED BY IX-TEX.
004140  10 TOKEN-EXPR-TEXTO PIC X(16).
004150  10 FILLER PIC X(02).
004160 77 WS-QTD-TOKENS-EXPR PIC 9(02) COMP VALUE ZERO.
004170 77 WS-TOKEN-ATUAL PIC X(16) VALUE SPACES.
004180*
004190*----------- CONTADORES E INDICES AUXILIARES ---------------------
004200*
004210 77 WS-I PIC 9(05) COMP VALUE ZERO.
004220 77 WS-J PIC 9(05) COMP VALUE ZERO.
004230*
004240 PROCEDURE DIVISION.
004250*================================================================*
004260 000-00-INICIO SECTION.
004270*================================================================*
004280 PERFORM 002-00-OBTER-SEMENTE.
004290 PERFORM 001-00-LER-PARAMETROS.
004300 PERFORM 001-10-VALIDAR-PARAMETROS.
004310 
004320 IF WS-MODO-CORRIGIR
004330     PERFORM 020-00-CORRIGIR-PROVAS
004340 ELSE
004350     PERFORM 010-00-GERAR-PROBLEMAS.
004360 
004370 STOP RUN.
004380 
004390 000-00-FIM. EXIT.
004400*
004410*================================================================*
004420 001-00-LER-PARAMETROS SECTION.
004430*================================================================*
004440 MOVE SPACES TO WS-CMD-LINE.
004450 ACCEPT WS-CMD-TEXTO FROM COMMAND-LINE.
004460 PERFORM 001-01-TOKENIZAR-LINHA.
004470 
004480 MOVE 1 TO WS-I.
004490 PERFORM 001-02-CLASSIFICAR-TOKEN VARYING WS-I FROM 1 BY 1 UNTIL
004500     WS-I > WS-QTD-TOKENS.
004510 
004520 001-00-FIM. EXIT.
004530*
004540*================================================================*
004550 001-01-TOKENIZAR-LINHA SECTION.
004560*================================================================*
004570 MOVE ZERO TO WS-QTD-TOKENS.
004580 MOVE 1 TO IX-TOK.
004590 
004600 UNSTRING WS-CMD-TEXTO DELIMITED BY ALL SPACES INTO TOKEN-TEXTO
004610     (1) TOKEN-TEXTO (2) TOKEN-TEXTO (3) TOKEN-TEXTO (4)
004620     TOKEN-TEXTO (5) TOKEN-TEXTO (6) TOKEN-TEXTO (7) TOKEN-TEXTO
004630     (8) TOKEN-TEXTO (9) TOKEN-TEXTO (10) TOKEN-TEXTO (11)
004640     TOKEN-TEXTO (12) TOKEN-TEXTO (13) TOKEN-TEXTO (14)
004650     TOKEN-TEXTO (15) TOKEN-TEXTO (16) TOKEN-TEXTO (17)
004660     TOKEN-TEXTO (18) TOKEN-TEXTO (19) TOKEN-TEXTO (20) TALLYING
004670     IN WS-QTD-TOKENS.
004680 
004690 001-01-FIM. EXIT.
004700*
004710*================================================================*
004720 001-02-CLASSIFICAR-TOKEN SECTION.
004730*================================================================*
004740 IF TOKEN-TEXTO (WS-I) EQUAL '-n'
004750     ADD 1 TO WS-I
004760     MOVE TOKEN-TEXTO (WS-I) TO WS-CONV-TEXTO
004770     PERFORM 001-03-TEXTO-PARA-NUMERO
004780     MOVE WS-CONV-NUM TO WS-COUNT
004790     MOVE 'S' TO WS-TEM-COUNT
004800 ELSE
004810     IF TOKEN-TEXTO (WS-I) EQUAL '-r'
004820         ADD 1 TO WS-I
004830         MOVE TOKEN-TEXTO (WS-I) TO WS-CONV-TEXTO
004840         PERFORM 001-03-TEXTO-PARA-NUMERO
004850         MOVE WS-CONV-NUM TO WS-RANGE
004860         MOVE 'S' TO WS-TEM-RANGE
004870     ELSE
004880         IF TOKEN-TEXTO (WS-I) EQUAL '-e'
004890             ADD 1 TO WS-I
004900             MOVE TOKEN-TEXTO (WS-I) TO WS-CAMINHO-EXERC
004910             MOVE 'S' TO WS-TEM-EXERC
004920         ELSE
004930             IF TOKEN-TEXTO (WS-I) EQUAL '-a'
004940                 ADD 1 TO WS-I
004950                 MOVE TOKEN-TEXTO (WS-I) TO WS-CAMINHO-RESP
004960                 MOVE 'S' TO WS-TEM-RESP.
004970 
004980 001-02-FIM. EXIT.
004990*
005000*================================================================*
005010 001-03-TEXTO-PARA-NUMERO SECTION.
005020*================================================================*
005030* CONVERTE WS-CONV-TEXTO (CADEIA DE DIGITOS) EM WS-CONV-NUM,
005040* SEM USAR FUNCAO INTRINSECA, CARACTERE A CARACTERE.
005050*
005060 MOVE ZERO TO WS-CONV-NUM.
005070 MOVE 1 TO WS-CONV-SINAL.
005080 MOVE 1 TO WS-CONV-POS.
005090 
005100 PERFORM 001-04-SOMAR-DIGITO VARYING WS-CONV-POS FROM 1 BY 1 UNTIL
005110     WS-CONV-POS > 10.
005120 
005130 001-03-FIM. EXIT.
005140*
005150*================================================================*
005160 001-04-SOMAR-DIGITO SECTION.
005170*================================================================*
005180 MOVE WS-CONV-TEXTO (WS-CONV-POS:1) TO WS-CONV-CHAR.
005190 
005200 IF WS-CONV-CHAR NOT EQUAL SPACE
005210     MOVE WS-CONV-CHAR TO WS-CONV-DIGITO
005220     COMPUTE WS-CONV-NUM = WS-CONV-NUM * 10 + WS-CONV-DIGITO.
005230 
005240 001-04-FIM. EXIT.
005250*
005260*================================================================*
005270 001-10-VALIDAR-PARAMETROS SECTION.
005280*================================================================*
005290 PERFORM 001-11-DEFINIR-MODO.
005300 
005310 IF WS-MODO-CORRIGIR
005320     PERFORM 001-12-VALIDAR-ARQS-INFORMADOS
005330 ELSE
005340     PERFORM 001-13-VALIDAR-RANGE
005350     PERFORM 001-14-VALIDAR-COUNT.
005360 
005370 001-10-FIM. EXIT.
005380*
005390*================================================================*
005400 001-11-DEFINIR-MODO SECTION.
005410*================================================================*
005420* SE QUALQUER UM DOS ARQUIVOS (-E OU -A) FOI INFORMADO, O LOTE
005430* E' DE CORRECAO; CASO CONTRARIO E' DE GERACAO.
005440*
005450 IF WS-EXERC-INFORMADO OR WS-RESP-INFORMADO
005460     MOVE 'C' TO WS-MODO
005470 ELSE
005480     MOVE 'G' TO WS-MODO.
005490 
005500 001-11-FIM. EXIT.
005510*
005520*================================================================*
005530 001-12-VALIDAR-ARQS-INFORMADOS SECTION.
005540*================================================================*
005550 IF NOT WS-EXERC-INFORMADO OR NOT WS-RESP-INFORMADO
005560     PERFORM 900-01-ERRO-PARM-FALTANDO.
005570 
005580 001-12-FIM. EXIT.
005590*
005600*================================================================*
005610 001-13-VALIDAR-RANGE SECTION.
005620*================================================================*
005630 IF NOT WS-RANGE-INFORMADO OR WS-RANGE NOT GREATER ZERO
005640     PERFORM 900-03-ERRO-RANGE-INVALIDO.
005650 
005660 001-13-FIM. EXIT.
005670*
005680*================================================================*
005690 001-14-VALIDAR-COUNT SECTION.
005700*================================================================*
005710 IF NOT WS-COUNT-INFORMADO OR WS-COUNT NOT GREATER ZERO
005720     PERFORM 900-04-ERRO-COUNT-INVALIDO
005730 ELSE
005740     IF WS-COUNT GREATER WS-MAX-PROBLEMAS
005750         PERFORM 900-04-ERRO-COUNT-INVALIDO.
005760 
005770 001-14-FIM. EXIT.
005780*
005790*================================================================*
005800 002-00-OBTER-SEMENTE SECTION.
005810*================================================================*
005820 MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
005830 COMPUTE WS-RND-SEED = WS-HORARIO-NUM + WS-SEG-SYS + 1.
005840 
005850 002-00-FIM. EXIT.
005860*
005870*================================================================*
005880 002-01-PROX-ALEATORIO SECTION.
005890*================================================================*
005900* GERADOR CONGRUENTE LINEAR PROPRIO (NAO CRIPTOGRAFICO, NAO
005910* AUDITADO ESTATISTICAMENTE - SERVE APENAS PARA VARIAR OS
005920* PROBLEMAS GERADOS, CONFORME PADRAO PEDAGOGICO).
005930*
005940 COMPUTE WS-RND-TEMP = WS-RND-SEED * 31 + 7.
005950 DIVIDE WS-RND-TEMP BY 999999937 GIVING WS-RND-QUOC REMAINDER
005960     WS-RND-SEED.
005970 
005980 002-01-FIM. EXIT.
005990*
006000*================================================================*
006010 002-02-ALEATORIO-FAIXA SECTION.
006020*================================================================*
006030* PRODUZ WS-FAIXA-RESULTADO UNIFORME EM [WS-FAIXA-MIN,
006040* WS-FAIXA-MAX], A PARTIR DE WS-FAIXA-MIN/WS-FAIXA-MAX JA
006050* PREENCHIDOS PELO CHAMADOR.
006060*
006070 PERFORM 002-01-PROX-ALEATORIO.
006080 COMPUTE WS-FAIXA-AMPLITUDE = WS-FAIXA-MAX - WS-FAIXA-MIN + 1.
006090 DIVIDE WS-RND-SEED BY WS-FAIXA-AMPLITUDE GIVING WS-RND-QUOC
006100     REMAINDER WS-FAIXA-RESTO.
006110 COMPUTE WS-FAIXA-RESULTADO = WS-FAIXA-MIN + WS-FAIXA-RESTO.
006120 
006130 002-02-FIM. EXIT.
006140*
006150*================================================================*
006160 010-00-GERAR-PROBLEMAS SECTION.
006170*================================================================*
006180 MOVE ZERO TO WS-QTD-ACEITOS.
006190 MOVE ZERO TO WS-TENTATIVAS.
006200 MOVE ZERO TO WS-QTD-VISTAS.
006210 COMPUTE WS-MAX-TENTATIVAS = WS-COUNT * 200.
006220 
006230 PERFORM 011-00-TENTAR-PROBLEMA UNTIL WS-QTD-ACEITOS NOT LESS
006240     WS-COUNT OR WS-TENTATIVAS NOT LESS WS-MAX-TENTATIVAS.
006250 
006260 IF WS-QTD-ACEITOS LESS WS-COUNT
006270     PERFORM 900-05-ERRO-INSUFICIENTE
006280 ELSE
006290     PERFORM 016-00-GRAVAR-SAIDA.
006300 
006310 010-00-FIM. EXIT.
006320*
006330*================================================================*
006340 011-00-TENTAR-PROBLEMA SECTION.
006350*================================================================*
006360 ADD 1 TO WS-TENTATIVAS.
006370 PERFORM 011-01-RESETAR-ARVORE.
006380 
006390 MOVE 1 TO WS-FAIXA-MIN.
006400 MOVE 3 TO WS-FAIXA-MAX.
006410 PERFORM 002-02-ALEATORIO-FAIXA.
006420 MOVE WS-FAIXA-RESULTADO TO WS-OP-COUNT-RAIZ.
006430 
006440 PERFORM 011-03-ALOCAR-NOH.
006450 MOVE WS-I TO WS-RAIZ-IDX.
006460 MOVE WS-OP-COUNT-RAIZ TO WS-PED-ORCAMENTO-SAI.
006470 MOVE WS-RAIZ-IDX TO WS-PED-DESTINO-SAI.
006480 PERFORM 011-04-EMPILHAR-PEDIDO.
006490 
006500 PERFORM 011-05-PROCESSAR-PEDIDO UNTIL WS-PEDIDO-TOPO EQUAL ZERO
006510     OR WS-ERRO-ARVORE EQUAL 'S' .
006520 
006530 IF WS-ERRO-ARVORE EQUAL 'N'
006540     MOVE ZERO TO WS-PASSE-NUM
006550     PERFORM 011-08-AVALIAR-PASSE UNTIL NODE-PRONTO (WS-RAIZ-IDX)
006560         EQUAL 'S' OR WS-ERRO-ARVORE EQUAL 'S' OR WS-PASSE-NUM
006570         GREATER WS-MAX-NOS.
006580 
006590 IF WS-ERRO-ARVORE EQUAL 'N' AND NODE-PRONTO (WS-RAIZ-IDX) EQUAL
006600     'S'
006610     PERFORM 011-16-ACEITAR-PROBLEMA.
006620 
006630 011-00-FIM. EXIT.
006640*
006650*================================================================*
006660 011-01-RESETAR-ARVORE SECTION.
006670*================================================================*
006680 MOVE ZERO TO WS-PROX-NOH.
006690 MOVE ZERO TO WS-PEDIDO-TOPO.
006700 MOVE 'N' TO WS-ERRO-ARVORE.
006710 
006720 PERFORM 011-02-LIMPAR-NOH VARYING IX-NOH FROM 1 BY 1 UNTIL IX-NOH
006730     GREATER WS-MAX-NOS.
006740 
006750 011-01-FIM. EXIT.
006760*
006770*================================================================*
006780 011-02-LIMPAR-NOH SECTION.
006790*================================================================*
006800 MOVE 'S' TO NODE-LIVRE (IX-NOH).
006810 MOVE 'N' TO NODE-PRONTO (IX-NOH).
006820 MOVE 'N' TO NODE-REGERADO (IX-NOH).
006830 
006840 011-02-FIM. EXIT.
006850*
006860*================================================================*
006870 011-03-ALOCAR-NOH SECTION.
006880*================================================================*
006890* ALOCA O PROXIMO NO LIVRE DA TABELA TB-NOH; DEVOLVE O
006900* INDICE ALOCADO EM WS-I.
006910*
006911* SI-01-0327 (MCS) - A TABELA TB-NOH NAO CRESCE EM TEMPO DE
006912* EXECUCAO; SE ESTOURAR (REGENERACOES DE SUBARVORE ENCADEADAS),
006913* DESCARTA-SE A TENTATIVA EM VEZ DE ESTOURAR O SUBSCRITO.
006914*
006915 IF WS-PROX-NOH NOT LESS WS-MAX-NOS
006916     MOVE 'S' TO WS-ERRO-ARVORE
006917     MOVE WS-MAX-NOS TO WS-I
006918 ELSE
006920     ADD 1 TO WS-PROX-NOH
006930     MOVE WS-PROX-NOH TO WS-I
006940     MOVE 'N' TO NODE-LIVRE (WS-I).
006950 
006960 011-03-FIM. EXIT.
006970*
006980*================================================================*
006990 011-04-EMPILHAR-PEDIDO SECTION.
007000*================================================================*
007010 ADD 1 TO WS-PEDIDO-TOPO.
007020 MOVE WS-PED-ORCAMENTO-SAI TO PED-ORCAMENTO (WS-PEDIDO-TOPO).
007030 MOVE WS-PED-DESTINO-SAI TO PED-DESTINO (WS-PEDIDO-TOPO).
007040 
007050 011-04-FIM. EXIT.
007060*
007070*================================================================*
007080 011-05-PROCESSAR-PEDIDO SECTION.
007090*================================================================*
007100 MOVE PED-ORCAMENTO (WS-PEDIDO-TOPO) TO WS-PED-ORCAMENTO-SAI.
007110 MOVE PED-DESTINO (WS-PEDIDO-TOPO) TO WS-PED-DESTINO-SAI.
007120 SUBTRACT 1 FROM WS-PEDIDO-TOPO.
007130 
007140 IF WS-PED-ORCAMENTO-SAI EQUAL ZERO
007150     PERFORM 011-06-CRIAR-FOLHA
007160 ELSE
007170     PERFORM 011-07-CRIAR-OPERADOR.
007180 
007190 011-05-FIM. EXIT.
007200*
007210*================================================================*
007220 011-06-CRIAR-FOLHA SECTION.
007230*================================================================*
007240 PERFORM 014-00-FOLHA-ALEATORIA.
007250 
007260 MOVE 'N' TO NODE-TIPO (WS-PED-DESTINO-SAI).
007270 MOVE FRAC-R-NUM TO NODE-VALOR-NUM (WS-PED-DESTINO-SAI).
007280 MOVE FRAC-R-DEN TO NODE-VALOR-DEN (WS-PED-DESTINO-SAI).
007290 MOVE ZERO TO NODE-ORCAMENTO (WS-PED-DESTINO-SAI).
007300 
007310 MOVE FRAC-R-NUM TO FRAC-A-NUM.
007320 MOVE FRAC-R-DEN TO FRAC-A-DEN.
007330 PERFORM 708-00-FRAC-TEXTO.
007340 MOVE WS-FRAC-TEXTO TO NODE-TEXTO (WS-PED-DESTINO-SAI).
007350 MOVE WS-PONTEIRO TO NODE-TEXTO-LEN (WS-PED-DESTINO-SAI).
007360 MOVE WS-FRAC-TEXTO TO NODE-CHAVE (WS-PED-DESTINO-SAI).
007370 MOVE WS-PONTEIRO TO NODE-CHAVE-LEN (WS-PED-DESTINO-SAI).
007380 MOVE 'S' TO NODE-PRONTO (WS-PED-DESTINO-SAI).
007390 
007400 011-06-FIM. EXIT.
007410*
007420*================================================================*
007430 011-07-CRIAR-OPERADOR SECTION.
007440*================================================================*
007450 MOVE 1 TO WS-FAIXA-MIN.
007460 MOVE 4 TO WS-FAIXA-MAX.
007470 PERFORM 002-02-ALEATORIO-FAIXA.
007480 MOVE WS-FAIXA-RESULTADO TO WS-OP-SORTEADO.
007490 
007500 MOVE ZERO TO WS-FAIXA-MIN.
007510 COMPUTE WS-FAIXA-MAX = WS-PED-ORCAMENTO-SAI - 1.
007520 PERFORM 002-02-ALEATORIO-FAIXA.
007530 MOVE WS-FAIXA-RESULTADO TO WS-OP-COUNT-ESQ.
007540 COMPUTE WS-OP-COUNT-DIR = WS-PED-ORCAMENTO-SAI - 1 -
007550     WS-OP-COUNT-ESQ.
007560 
007570 MOVE 'O' TO NODE-TIPO (WS-PED-DESTINO-SAI).
007580 MOVE OP-CHAR (WS-OP-SORTEADO) TO NODE-OPERADOR
007590     (WS-PED-DESTINO-SAI).
007600 MOVE WS-PED-ORCAMENTO-SAI TO NODE-ORCAMENTO (WS-PED-DESTINO-SAI).
007610 
007620 PERFORM 011-03-ALOCAR-NOH.
007630 MOVE WS-I TO NODE-ESQ-IDX (WS-PED-DESTINO-SAI).
007640 MOVE WS-I TO WS-ESQ-TMP.
007650 
007660 PERFORM 011-03-ALOCAR-NOH.
007670 MOVE WS-I TO NODE-DIR-IDX (WS-PED-DESTINO-SAI).
007680 MOVE WS-I TO WS-DIR-TMP.
007690 
007700 MOVE WS-OP-COUNT-DIR TO WS-PED-ORCAMENTO-SAI.
007710 MOVE WS-DIR-TMP TO WS-PED-DESTINO-SAI.
007720 PERFORM 011-04-EMPILHAR-PEDIDO.
007730 
007740 MOVE WS-OP-COUNT-ESQ TO WS-PED-ORCAMENTO-SAI.
007750 MOVE WS-ESQ-TMP TO WS-PED-DESTINO-SAI.
007760 PERFORM 011-04-EMPILHAR-PEDIDO.
007770 
007780 011-07-FIM. EXIT.
007790*
007800*================================================================*
007810 011-08-AVALIAR-PASSE SECTION.
007820*================================================================*
007830 ADD 1 TO WS-PASSE-NUM.
007840 
007850 PERFORM 011-09-TESTAR-NOH VARYING IX-NOH FROM 1 BY 1 UNTIL IX-NOH
007860     GREATER WS-PROX-NOH OR WS-ERRO-ARVORE EQUAL 'S' .
007870 
007880 011-08-FIM. EXIT.
007890*
007900*================================================================*
007910 011-09-TESTAR-NOH SECTION.
007920*================================================================*
007930 IF NODE-TIPO (IX-NOH) EQUAL 'O' AND NODE-PRONTO (IX-NOH) EQUAL
007940     'N'
007950     MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP
007960     MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP
007970     IF NODE-PRONTO (WS-ESQ-TMP) EQUAL 'S' AND NODE-PRONTO
007980         (WS-DIR-TMP) EQUAL 'S'
007990         PERFORM 011-10-CALCULAR-NOH.
008000 
008010 011-09-FIM. EXIT.
008020*
008030*================================================================*
008040 011-10-CALCULAR-NOH SECTION.
008050*================================================================*
008060 IF NODE-OPERADOR (IX-NOH) EQUAL '-'
008070     PERFORM 011-11-REGRA-SUBTRACAO
008080 ELSE
008090     IF NODE-OPERADOR (IX-NOH) EQUAL '/'
008100         PERFORM 011-12-REGRA-DIVISAO
008110     ELSE
008120         IF NODE-OPERADOR (IX-NOH) EQUAL '+'
008130             PERFORM 011-13-COMBINAR-ADICAO
008140         ELSE
008150             IF NODE-OPERADOR (IX-NOH) EQUAL '*'
008160                 PERFORM 011-14-COMBINAR-MULTIPLICACAO.
008170 
008180 IF WS-ERRO-ARVORE EQUAL 'N' AND NODE-PRONTO (IX-NOH) EQUAL 'N'
008190     PERFORM 011-17-NOH-RENDER
008200     PERFORM 011-18-NOH-CHAVE
008210     MOVE 'S' TO NODE-PRONTO (IX-NOH).
008220 
008230 011-10-FIM. EXIT.
008240*
008250*================================================================*
008260 011-11-REGRA-SUBTRACAO SECTION.
008270*================================================================*
008280 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
008290 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
008300 MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-A-NUM.
008310 MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-A-DEN.
008320 MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-B-NUM.
008330 MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-B-DEN.
008340 PERFORM 705-00-FRAC-COMPARA.
008350 
008360 IF WS-FRAC-WHOLE LESS ZERO
008370     MOVE WS-DIR-TMP TO NODE-ESQ-IDX (IX-NOH)
008380     MOVE WS-ESQ-TMP TO NODE-DIR-IDX (IX-NOH)
008390     MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-A-NUM
008400     MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-A-DEN
008410     MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-B-NUM
008420     MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-B-DEN.
008430 
008440 PERFORM 702-00-FRAC-SUBTRAI.
008450 IF FRAC-EM-ERRO
008460     MOVE 'S' TO WS-ERRO-ARVORE
008470 ELSE
008480     MOVE FRAC-R-NUM TO NODE-VALOR-NUM (IX-NOH)
008490     MOVE FRAC-R-DEN TO NODE-VALOR-DEN (IX-NOH).
008500 
008510 011-11-FIM. EXIT.
008520*
008530*================================================================*
008540 011-12-REGRA-DIVISAO SECTION.
008550*================================================================*
008551* SI-01-0311 (OST) - A TROCA ABAIXO E' PARA O DIVIDENDO IMPROPRIO
008552* (FRAC-ERRO-SW = 'I'), NAO PARA O JA PROPRIO.
008560 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
008570 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
008580 
008590 IF NODE-VALOR-NUM (WS-DIR-TMP) EQUAL ZERO AND NODE-REGERADO
008600     (IX-NOH) EQUAL 'N'
008610     MOVE 'S' TO NODE-REGERADO (IX-NOH)
008620     MOVE NODE-ORCAMENTO (WS-DIR-TMP) TO WS-PED-ORCAMENTO-SAI
008630     PERFORM 011-15-REGENERAR-SUBARVORE
008640     MOVE WS-I TO NODE-DIR-IDX (IX-NOH)
008650 ELSE
008660     IF NODE-VALOR-NUM (WS-DIR-TMP) EQUAL ZERO AND NODE-REGERADO
008670         (IX-NOH) EQUAL 'S'
008680         MOVE 'S' TO WS-ERRO-ARVORE
008690     ELSE
008700         MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-A-NUM
008710         MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-A-DEN
008720         MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-B-NUM
008730         MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-B-DEN
008740         PERFORM 704-00-FRAC-DIVIDE
008750         IF FRAC-EM-ERRO
008760             MOVE 'S' TO WS-ERRO-ARVORE
008770         ELSE
008780             MOVE FRAC-R-NUM TO NODE-VALOR-NUM (IX-NOH)
008790             MOVE FRAC-R-DEN TO NODE-VALOR-DEN (IX-NOH)
008800             PERFORM 707-00-FRAC-E-PROPRIA
008810             MOVE FRAC-R-NUM TO FRAC-A-NUM
008820             MOVE FRAC-R-DEN TO FRAC-A-DEN
008830             MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-A-NUM
008840             MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-A-DEN
008850             MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-B-NUM
008860             MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-B-DEN
008870             PERFORM 705-00-FRAC-COMPARA
008880             IF WS-FRAC-WHOLE NOT LESS ZERO AND FRAC-ERRO-SW EQUAL
008890                 'I'
008900                 MOVE WS-DIR-TMP TO NODE-ESQ-IDX (IX-NOH)
008910                 MOVE WS-ESQ-TMP TO NODE-DIR-IDX (IX-NOH).
008920 
008930 011-12-FIM. EXIT.
008940*
008950*================================================================*
008960 011-13-COMBINAR-ADICAO SECTION.
008970*================================================================*
008980 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
008990 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
009000 MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-A-NUM.
009010 MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-A-DEN.
009020 MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-B-NUM.
009030 MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-B-DEN.
009040 PERFORM 701-00-FRAC-SOMA.
009050 
009060 IF FRAC-EM-ERRO
009070     MOVE 'S' TO WS-ERRO-ARVORE
009080 ELSE
009090     MOVE FRAC-R-NUM TO NODE-VALOR-NUM (IX-NOH)
009100     MOVE FRAC-R-DEN TO NODE-VALOR-DEN (IX-NOH).
009110 
009120 011-13-FIM. EXIT.
009130*
009140*================================================================*
009150 011-14-COMBINAR-MULTIPLICACAO SECTION.
009160*================================================================*
009170 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
009180 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
009190 MOVE NODE-VALOR-NUM (WS-ESQ-TMP) TO FRAC-A-NUM.
009200 MOVE NODE-VALOR-DEN (WS-ESQ-TMP) TO FRAC-A-DEN.
009210 MOVE NODE-VALOR-NUM (WS-DIR-TMP) TO FRAC-B-NUM.
009220 MOVE NODE-VALOR-DEN (WS-DIR-TMP) TO FRAC-B-DEN.
009230 PERFORM 703-00-FRAC-MULTIPLICA.
009240 
009250 IF FRAC-EM-ERRO
009260     MOVE 'S' TO WS-ERRO-ARVORE
009270 ELSE
009280     MOVE FRAC-R-NUM TO NODE-VALOR-NUM (IX-NOH)
009290     MOVE FRAC-R-DEN TO NODE-VALOR-DEN (IX-NOH).
009300 
009310 011-14-FIM. EXIT.
009320*
009330*================================================================*
009340 011-15-REGENERAR-SUBARVORE SECTION.
009350*================================================================*
009360* RECONSTROI, DO ZERO, UMA SUBARVORE COM O MESMO ORCAMENTO DE
009370* OPERADORES DA ANTIGA (USADA QUANDO O DIVISOR DEU ZERO). OS
009380* NOS ANTIGOS FICAM ORFAOS NA TABELA (HA FOLGA RESERVADA).
009390*
009391* SI-01-0311 (OST) - O LACO ABAIXO TERMINA QUANDO A PILHA ESVAZIA;
009392* O UNICO PEDIDO EMPILHADO E' O DESTA CHAMADA (PILHA PARTIU VAZIA).
009400 PERFORM 011-03-ALOCAR-NOH.
009410 MOVE WS-I TO WS-PED-DESTINO-SAI.
009420 PERFORM 011-04-EMPILHAR-PEDIDO.
009430 
009440 PERFORM 011-05-PROCESSAR-PEDIDO UNTIL WS-PEDIDO-TOPO EQUAL ZERO.
009460 
009470 011-15-FIM. EXIT.
009480*
009490*================================================================*
009500 011-16-ACEITAR-PROBLEMA SECTION.
009510*================================================================*
009520 MOVE NODE-CHAVE (WS-RAIZ-IDX) TO WS-CONV-TEXTO.
009530 PERFORM 015-00-CHAVE-VISTA.
009540 
009550 IF NOT CHAVE-JA-VISTA
009560     ADD 1 TO WS-QTD-VISTAS
009570     MOVE NODE-CHAVE (WS-RAIZ-IDX) TO CHAVE-VISTA-TEXTO
009580         (WS-QTD-VISTAS)
009590     ADD 1 TO WS-QTD-ACEITOS
009600     MOVE NODE-VALOR-NUM (WS-RAIZ-IDX) TO FRAC-A-NUM
009610     MOVE NODE-VALOR-DEN (WS-RAIZ-IDX) TO FRAC-A-DEN
009620     PERFORM 708-00-FRAC-TEXTO
009630     MOVE WS-QTD-ACEITOS TO PROB-SEQ-NO (WS-QTD-ACEITOS)
009640     MOVE NODE-TEXTO (WS-RAIZ-IDX) TO PROB-EXPRESSAO
009650         (WS-QTD-ACEITOS)
009660     MOVE WS-FRAC-TEXTO TO PROB-RESPOSTA (WS-QTD-ACEITOS)
009661     MOVE NODE-CHAVE (WS-RAIZ-IDX) TO PROB-CHAVE
009662         (WS-QTD-ACEITOS).
009670 
009680 011-16-FIM. EXIT.
009690*
009700*================================================================*
009710 011-17-NOH-RENDER SECTION.
009720*================================================================*
009730 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
009740 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
009750 
009760 MOVE 'N' TO WS-PRECISA-PAR-ESQ.
009770 MOVE 'N' TO WS-PRECISA-PAR-DIR.
009780 
009790 IF NODE-TIPO (WS-ESQ-TMP) EQUAL 'O'
009800     MOVE NODE-OPERADOR (IX-NOH) TO WS-PREC-OP
009810     PERFORM 761-00-PRECEDENCIA
009820     MOVE WS-PREC-RESULTADO TO WS-PREC-PAI
009830     MOVE NODE-OPERADOR (WS-ESQ-TMP) TO WS-PREC-OP
009840     PERFORM 761-00-PRECEDENCIA
009850     IF WS-PREC-RESULTADO LESS WS-PREC-PAI
009860         MOVE 'S' TO WS-PRECISA-PAR-ESQ.
009870 
009880 IF NODE-TIPO (WS-DIR-TMP) EQUAL 'O'
009890     MOVE NODE-OPERADOR (IX-NOH) TO WS-PREC-OP
009900     PERFORM 761-00-PRECEDENCIA
009910     MOVE WS-PREC-RESULTADO TO WS-PREC-PAI
009920     MOVE NODE-OPERADOR (WS-DIR-TMP) TO WS-PREC-OP
009930     PERFORM 761-00-PRECEDENCIA
009940     IF WS-PREC-RESULTADO LESS WS-PREC-PAI
009950         MOVE 'S' TO WS-PRECISA-PAR-DIR
009960     ELSE
009970         IF WS-PREC-RESULTADO EQUAL WS-PREC-PAI AND (NODE-OPERADOR
009980             (IX-NOH) EQUAL '-' OR NODE-OPERADOR (IX-NOH) EQUAL
009990             '/' )
010000             MOVE 'S' TO WS-PRECISA-PAR-DIR.
010010 
010020 IF WS-PRECISA-PAR-ESQ EQUAL 'S'
010030     STRING '(' DELIMITED BY SIZE NODE-TEXTO (WS-ESQ-TMP)
010040         (1:NODE-TEXTO-LEN (WS-ESQ-TMP)) DELIMITED BY SIZE ')'
010050         DELIMITED BY SIZE INTO WS-ESQ-TXT WITH POINTER
010060         WS-PONTEIRO
010070     COMPUTE WS-ESQ-TXT-LEN = WS-PONTEIRO - 1
010080     MOVE 1 TO WS-PONTEIRO
010090 ELSE
010100     MOVE NODE-TEXTO (WS-ESQ-TMP) TO WS-ESQ-TXT
010110     MOVE NODE-TEXTO-LEN (WS-ESQ-TMP) TO WS-ESQ-TXT-LEN.
010120 
010130 IF WS-PRECISA-PAR-DIR EQUAL 'S'
010140     MOVE 1 TO WS-PONTEIRO
010150     STRING '(' DELIMITED BY SIZE NODE-TEXTO (WS-DIR-TMP)
010160         (1:NODE-TEXTO-LEN (WS-DIR-TMP)) DELIMITED BY SIZE ')'
010170         DELIMITED BY SIZE INTO WS-DIR-TXT WITH POINTER
010180         WS-PONTEIRO
010190     COMPUTE WS-DIR-TXT-LEN = WS-PONTEIRO - 1
010200 ELSE
010210     MOVE NODE-TEXTO (WS-DIR-TMP) TO WS-DIR-TXT
010220     MOVE NODE-TEXTO-LEN (WS-DIR-TMP) TO WS-DIR-TXT-LEN.
010230 
010240 MOVE 1 TO WS-PONTEIRO
010250 STRING WS-ESQ-TXT (1:WS-ESQ-TXT-LEN) DELIMITED BY SIZE ' '
010260     DELIMITED BY SIZE NODE-OPERADOR (IX-NOH) DELIMITED BY SIZE
010270     ' ' DELIMITED BY SIZE WS-DIR-TXT (1:WS-DIR-TXT-LEN) DELIMITED
010280     BY SIZE INTO NODE-TEXTO (IX-NOH) WITH POINTER WS-PONTEIRO.
010290 COMPUTE NODE-TEXTO-LEN (IX-NOH) = WS-PONTEIRO - 1.
010300 
010310 011-17-FIM. EXIT.
010320*
010330*================================================================*
010340 011-18-NOH-CHAVE SECTION.
010350*================================================================*
010360 MOVE NODE-ESQ-IDX (IX-NOH) TO WS-ESQ-TMP.
010370 MOVE NODE-DIR-IDX (IX-NOH) TO WS-DIR-TMP.
010380 
010390 IF (NODE-OPERADOR (IX-NOH) EQUAL '+' OR '*' ) AND NODE-CHAVE
010400     (WS-ESQ-TMP) GREATER NODE-CHAVE (WS-DIR-TMP)
010410     MOVE NODE-ESQ-IDX (IX-NOH) TO WS-I
010420     MOVE NODE-DIR-IDX (IX-NOH) TO WS-ESQ-TMP
010430     MOVE WS-I TO WS-DIR-TMP.
010440 
010450 MOVE 1 TO WS-PONTEIRO.
010460 STRING NODE-OPERADOR (IX-NOH) DELIMITED BY SIZE '(' DELIMITED BY
010470     SIZE NODE-CHAVE (WS-ESQ-TMP) (1:NODE-CHAVE-LEN (WS-ESQ-TMP))
010480     DELIMITED BY SIZE ',' DELIMITED BY SIZE NODE-CHAVE
010490     (WS-DIR-TMP) (1:NODE-CHAVE-LEN (WS-DIR-TMP)) DELIMITED BY
010500     SIZE ')' DELIMITED BY SIZE INTO NODE-CHAVE (IX-NOH) WITH
010510     POINTER WS-PONTEIRO.
010520 COMPUTE NODE-CHAVE-LEN (IX-NOH) = WS-PONTEIRO - 1.
010530 
010540 011-18-FIM. EXIT.
010550*
010560*================================================================*
010570 014-00-FOLHA-ALEATORIA SECTION.
010580*================================================================*
010590 MOVE 1 TO WS-FAIXA-MIN.
010600 MOVE 10 TO WS-FAIXA-MAX.
010610 PERFORM 002-02-ALEATORIO-FAIXA.
010620 
010630 IF WS-FAIXA-RESULTADO NOT GREATER 7
010640     MOVE 1 TO WS-FAIXA-MIN
010650     COMPUTE WS-FAIXA-MAX = WS-RANGE - 1
010660     PERFORM 002-02-ALEATORIO-FAIXA
010670     MOVE WS-FAIXA-RESULTADO TO FRAC-R-NUM
010680     MOVE 1 TO FRAC-R-DEN
010690 ELSE
010700     MOVE 2 TO WS-FAIXA-MIN
010710     COMPUTE WS-FAIXA-MAX = WS-RANGE - 1
010720     PERFORM 002-02-ALEATORIO-FAIXA
010730     MOVE WS-FAIXA-RESULTADO TO FRAC-R-DEN
010740     MOVE 1 TO WS-FAIXA-MIN
010750     COMPUTE WS-FAIXA-MAX = FRAC-R-DEN - 1
010760     PERFORM 002-02-ALEATORIO-FAIXA
010770     MOVE WS-FAIXA-RESULTADO TO FRAC-R-NUM.
010780 
010790 014-00-FIM. EXIT.
010800*
010810*================================================================*
010820 015-00-CHAVE-VISTA SECTION.
010830*================================================================*
010840 MOVE 'N' TO WS-CHAVE-ENCONTRADA.
010850 
010860 IF WS-QTD-VISTAS GREATER ZERO
010870     PERFORM 015-01-COMPARAR-VISTA VARYING IX-VISTA FROM 1 BY 1
010880         UNTIL IX-VISTA GREATER WS-QTD-VISTAS OR CHAVE-JA-VISTA.
010890 
010900 015-00-FIM. EXIT.
010910*
010920*================================================================*
010930 015-01-COMPARAR-VISTA SECTION.
010940*================================================================*
010950 IF CHAVE-VISTA-TEXTO (IX-VISTA) EQUAL NODE-CHAVE (WS-RAIZ-IDX)
010960     MOVE 'S' TO WS-CHAVE-ENCONTRADA.
010970 
010980 015-01-FIM. EXIT.
010990*
011000*================================================================*
011010 016-00-GRAVAR-SAIDA SECTION.
011020*================================================================*
011021* SI-01-0311 (OST) - AS DUAS CONFERENCIAS DE FS-xxx ABAIXO SAO
011022* FEITAS EM SEQUENCIA UNICA, VIA THRU, POIS NADA MAIS EXISTE
011023* ENTRE OS DOIS PARAGRAFOS.
011030 MOVE FS-ABERTURA TO FS-OPERACAO.
011040 OPEN OUTPUT EXERCICIOS RESPOSTAS.
011050 PERFORM 016-04-FS-EXERCICIOS THRU 016-05-FS-RESPOSTAS.
011070 
011080 PERFORM 016-01-GRAVAR-LINHA VARYING IX-PROB FROM 1 BY 1 UNTIL
011090     IX-PROB GREATER WS-QTD-ACEITOS.
011100 
011110 MOVE FS-FECHAMENTO TO FS-OPERACAO.
011120 CLOSE EXERCICIOS RESPOSTAS.
011130 PERFORM 016-04-FS-EXERCICIOS THRU 016-05-FS-RESPOSTAS.
011150 
011160 DISPLAY 'EXERCICIOS GERADOS COM SUCESSO: ' WS-QTD-ACEITOS.
011170 
011180 016-00-FIM. EXIT.
011190*
011200*================================================================*
011210 016-01-GRAVAR-LINHA SECTION.
011220*================================================================*
011230 MOVE FS-GRAVACAO TO FS-OPERACAO.
011240 MOVE SPACES TO REG-EXERCICIO.
011250 MOVE 1 TO WS-PONTEIRO.
011260 STRING PROB-EXPRESSAO (IX-PROB) DELIMITED BY SPACE ' = '
011270     DELIMITED BY SIZE INTO EXERC-TEXTO WITH POINTER WS-PONTEIRO.
011280 WRITE REG-EXERCICIO.
011290 PERFORM 016-04-FS-EXERCICIOS.
011300 
011310 MOVE SPACES TO REG-RESPOSTA.
011320 MOVE PROB-RESPOSTA (IX-PROB) TO RESP-TEXTO.
011330 WRITE REG-RESPOSTA.
011340 PERFORM 016-05-FS-RESPOSTAS.
011350 
011360 016-01-FIM. EXIT.
011370*
011380*================================================================*
011390 016-04-FS-EXERCICIOS SECTION.
011400*================================================================*
011410 MOVE 'EXERCICIOS' TO FS-ARQUIVO.
011420 MOVE FS-EXERCICIOS TO FS-COD-STATUS.
011430 
011440 IF FS-EXERCICIOS NOT EQUAL '00' AND '10'
011450     PERFORM 900-00-ERRO.
011460 
011470 016-04-FIM. EXIT.
011480*
011490*================================================================*
011500 016-05-FS-RESPOSTAS SECTION.
011510*================================================================*
011520 MOVE 'RESPOSTAS' TO FS-ARQUIVO.
011530 MOVE FS-RESPOSTAS TO FS-COD-STATUS.
011540 
011550 IF FS-RESPOSTAS NOT EQUAL '00' AND '10'
011560     PERFORM 900-00-ERRO.
011570 
011580 016-05-FIM. EXIT.
011590*
011600*================================================================*
011610 020-00-CORRIGIR-PROVAS SECTION.
011620*================================================================*
011630 PERFORM 020-01-ABRIR-ENTRADA.
011640 PERFORM 020-02-LER-PARES.
011650 PERFORM 020-03-VALIDAR-CONTAGEM.
011660 
011670 MOVE ZERO TO WS-QTD-CORRETAS.
011680 MOVE ZERO TO WS-QTD-ERRADAS.
011690 MOVE SPACES TO LISTA-CORRETAS-TXT.
011700 MOVE SPACES TO LISTA-ERRADAS-TXT.
011710 
011720 PERFORM 020-04-TRATAR-LINHA VARYING WS-NUM-QUESTAO FROM 1 BY 1
011730     UNTIL WS-NUM-QUESTAO GREATER WS-QTD-LINHAS-EXERC.
011740 
011750 PERFORM 020-09-GRAVAR-BOLETIM.
011760 
011770 020-00-FIM. EXIT.
011780*
011790*================================================================*
011800 020-01-ABRIR-ENTRADA SECTION.
011810*================================================================*
011820 MOVE WS-CAMINHO-EXERC TO FS-ARQUIVO.
011830 MOVE FS-ABERTURA TO FS-OPERACAO.
011840 OPEN INPUT ARQ-EXERC-IN.
011850 
011860 IF FS-EXERC-IN EQUAL '35'
011870     PERFORM 900-02-ERRO-ARQ-NAO-ENCONTRADO
011880 ELSE
011890     IF FS-EXERC-IN NOT EQUAL '00'
011900         PERFORM 900-00-ERRO.
011910 
011920 MOVE WS-CAMINHO-RESP TO FS-ARQUIVO.
011930 OPEN INPUT ARQ-RESP-IN.
011940 
011950 IF FS-RESP-IN EQUAL '35'
011960     PERFORM 900-02-ERRO-ARQ-NAO-ENCONTRADO
011970 ELSE
011980     IF FS-RESP-IN NOT EQUAL '00'
011990         PERFORM 900-00-ERRO.
012000 
012010 020-01-FIM. EXIT.
012020*
012030*================================================================*
012040 020-02-LER-PARES SECTION.
012050*================================================================*
012060 MOVE ZERO TO WS-QTD-LINHAS-EXERC.
012070 MOVE ZERO TO WS-QTD-LINHAS-RESP.
012080 MOVE FS-LEITURA TO FS-OPERACAO.
012090 
012100 READ ARQ-EXERC-IN.
012110 READ ARQ-RESP-IN.
012120 
012130 PERFORM 020-06-LER-UM-PAR UNTIL FS-EXERC-IN EQUAL '10' OR
012140     FS-RESP-IN EQUAL '10' .
012150 
012160 020-02-FIM. EXIT.
012170*
012180*================================================================*
012190 020-06-LER-UM-PAR SECTION.
012200*================================================================*
012201* SI-01-0342 (RAC) - A TB-LINHAS-EXERC/TB-LINHAS-RESP NAO CRESCEM
012202* EM TEMPO DE EXECUCAO; UM ARQUIVO DE ENTRADA ACIMA DE
012203* WS-MAX-LINHAS AGORA ABORTA EM VEZ DE FURAR O SUBSCRITO, MESMO
012204* CUIDADO JA TOMADO EM 011-03-ALOCAR-NOH (SI-01-0327).
012210 ADD 1 TO WS-QTD-LINHAS-EXERC.
012220 ADD 1 TO WS-QTD-LINHAS-RESP.
012230 
012240 IF WS-QTD-LINHAS-EXERC GREATER WS-MAX-LINHAS
012250     PERFORM 900-07-ERRO-LOTE-EXCEDIDO
012260 ELSE
012265     MOVE EXERC-IN-TEXTO TO LINHA-EXERC-TEXTO (WS-QTD-LINHAS-EXERC)
012270     MOVE RESP-IN-TEXTO TO LINHA-RESP-TEXTO (WS-QTD-LINHAS-RESP).
012280 
012285 READ ARQ-EXERC-IN.
012290 READ ARQ-RESP-IN.
012295 
012300 020-06-FIM. EXIT.
012310*
012320*================================================================*
012330 020-03-VALIDAR-CONTAGEM SECTION.
012340*================================================================*
012350 IF WS-QTD-LINHAS-EXERC NOT EQUAL WS-QTD-LINHAS-RESP
012360     PERFORM 900-06-ERRO-CONTAGEM-DIVERGENTE.
012370 
012380 020-03-FIM. EXIT.
012390*
012400*================================================================*
012410 020-04-TRATAR-LINHA SECTION.
012420*================================================================*
012421* SI-01-0311 (OST) - A COMPARACAO ABAIXO E' DO CAMPO INTEIRO,
012422* PADRONIZADO EM ESPACOS; NAO RECORTAR PELO TAMANHO CALCULADO.
012430 MOVE LINHA-EXERC-TEXTO (WS-NUM-QUESTAO) TO WS-TEXTO-EXPR.
012440 PERFORM 020-05-REMOVER-IGUAL.
012450 
012460 MOVE LINHA-RESP-TEXTO (WS-NUM-QUESTAO) TO WS-RESPOSTA-ESPERADA.
012470 
012480 PERFORM 020-07-TOKENIZAR-EXPR.
012490 MOVE 'N' TO WS-AVAL-ERRO.
012500 PERFORM 020-08-AVALIAR-EXPR.
012510 
012520 IF WS-AVAL-ERRO EQUAL 'S'
012530     PERFORM 020-10-MARCAR-ERRADA
012540 ELSE
012550     MOVE FRAC-R-NUM TO FRAC-A-NUM
012560     MOVE FRAC-R-DEN TO FRAC-A-DEN
012570     PERFORM 708-00-FRAC-TEXTO
012580     IF WS-FRAC-TEXTO EQUAL WS-RESPOSTA-ESPERADA
012600         PERFORM 020-11-MARCAR-CORRETA
012610     ELSE
012620         PERFORM 020-10-MARCAR-ERRADA.
012630 
012640 020-04-FIM. EXIT.
012650*
012660*================================================================*
012670 020-05-REMOVER-IGUAL SECTION.
012680*================================================================*
012690* RETIRA O " =" (OU "=") FINAL E OS ESPACOS QUE O ANTECEDEM.
012700*
012710 MOVE 78 TO WS-I.
012720 PERFORM 020-12-ACHAR-FIM-TEXTO VARYING WS-I FROM 78 BY -1 UNTIL
012730     WS-I EQUAL ZERO OR WS-TEXTO-EXPR (WS-I:1) NOT EQUAL SPACE.
012740 
012750 IF WS-I GREATER ZERO AND WS-TEXTO-EXPR (WS-I:1) EQUAL '='
012760     SUBTRACT 1 FROM WS-I
012770     PERFORM 020-13-RECUAR-ESPACOS.
012780 
012790 MOVE WS-I TO WS-TEXTO-EXPR-LEN.
012800 
012810 020-05-FIM. EXIT.
012820*
012830*================================================================*
012840 020-12-ACHAR-FIM-TEXTO SECTION.
012850*================================================================*
012860 CONTINUE.
012870 020-12-FIM. EXIT.
012880*
012890*================================================================*
012900 020-13-RECUAR-ESPACOS SECTION.
012910*================================================================*
012920 PERFORM 020-14-RECUAR-UM UNTIL WS-I EQUAL ZERO OR WS-TEXTO-EXPR
012930     (WS-I:1) NOT EQUAL SPACE.
012940 
012950 020-13-FIM. EXIT.
012960*
012970*================================================================*
012980 020-14-RECUAR-UM SECTION.
012990*================================================================*
013000 SUBTRACT 1 FROM WS-I.
013010 
013020 020-14-FIM. EXIT.
013030*
013040*================================================================*
013050 020-07-TOKENIZAR-EXPR SECTION.
013060*================================================================*
013061* SI-01-0342 (RAC) - PRIMEIRO SEPARA "(" E ")" POR ESPACO (ELES
013062* SAO GRAVADOS COLADOS AO OPERANDO POR 011-17-NOH-RENDER), SO
013063* DEPOIS DESMEMBRA EM TOKENS; CASO CONTRARIO "(1" E "2)" SAIRIAM
013064* COMO UM TOKEN SO E O PARENTESE NUNCA SERIA RECONHECIDO.
013070 MOVE ZERO TO WS-QTD-TOKENS-EXPR.
013080 MOVE 1 TO IX-TEX.
013090 PERFORM 020-22-SEPARAR-PARENTESES.
013100 UNSTRING WS-TEXTO-SEP (1:WS-TEXTO-SEP-LEN) DELIMITED BY ALL
013110     SPACES INTO TOKEN-EXPR-TEXTO (1) TOKEN-EXPR-TEXTO (2)
013120     TOKEN-EXPR-TEXTO (3) TOKEN-EXPR-TEXTO (4) TOKEN-EXPR-TEXTO
013130     (5) TOKEN-EXPR-TEXTO (6) TOKEN-EXPR-TEXTO (7)
013140     TOKEN-EXPR-TEXTO (8) TOKEN-EXPR-TEXTO (9) TOKEN-EXPR-TEXTO
013150     (10) TOKEN-EXPR-TEXTO (11) TOKEN-EXPR-TEXTO (12)
013151     TOKEN-EXPR-TEXTO (13) TOKEN-EXPR-TEXTO (14) TOKEN-EXPR-TEXTO
013152     (15) TOKEN-EXPR-TEXTO (16) TALLYING IN WS-QTD-TOKENS-EXPR.
013160 
013180 020-07-FIM. EXIT.
013190*
013200*================================================================*
013210 020-08-AVALIAR-EXPR SECTION.
013220*================================================================*
013230 MOVE ZERO TO WS-PILHA-TOPO.
013240 MOVE ZERO TO WS-ACC-NUM.
013250 MOVE 1 TO WS-ACC-DEN.
013260 MOVE 'S' TO WS-ACC-VAZIO.
013270 MOVE SPACE TO WS-PENDENTE-OP.
013280 
013290 PERFORM 020-15-PROCESSAR-TOKEN VARYING WS-I FROM 1 BY 1 UNTIL
013300     WS-I GREATER WS-QTD-TOKENS-EXPR OR WS-AVAL-ERRO EQUAL 'S' .
013310 
013320 IF WS-AVAL-ERRO EQUAL 'N'
013330     MOVE WS-ACC-NUM TO FRAC-R-NUM
013340     MOVE WS-ACC-DEN TO FRAC-R-DEN.
013350 
013360 020-08-FIM. EXIT.
013370*
013380*================================================================*
013390 020-15-PROCESSAR-TOKEN SECTION.
013400*================================================================*
013410 MOVE TOKEN-EXPR-TEXTO (WS-I) TO WS-TOKEN-ATUAL.
013420 
013430 IF WS-TOKEN-ATUAL (1:1) EQUAL '('
013440     PERFORM 020-16-ABRIR-PARENTESE
013450 ELSE
013460     IF WS-TOKEN-ATUAL (1:1) EQUAL ')'
013470         PERFORM 020-17-FECHAR-PARENTESE
013480     ELSE
013490         IF WS-TOKEN-ATUAL EQUAL '+' OR '-' OR '*' OR '/'
013500             MOVE WS-TOKEN-ATUAL (1:1) TO WS-PENDENTE-OP
013510         ELSE
013520             PERFORM 020-18-TRATAR-OPERANDO.
013530 
013540 020-15-FIM. EXIT.
013550*
013560*================================================================*
013570 020-16-ABRIR-PARENTESE SECTION.
013580*================================================================*
013590 ADD 1 TO WS-PILHA-TOPO.
013600 MOVE WS-ACC-NUM TO PILHA-ACC-NUM (WS-PILHA-TOPO).
013610 MOVE WS-ACC-DEN TO PILHA-ACC-DEN (WS-PILHA-TOPO).
013620 MOVE WS-ACC-VAZIO TO PILHA-VAZIO (WS-PILHA-TOPO).
013630 MOVE WS-PENDENTE-OP TO PILHA-OP (WS-PILHA-TOPO).
013640 MOVE ZERO TO WS-ACC-NUM.
013650 MOVE 1 TO WS-ACC-DEN.
013660 MOVE 'S' TO WS-ACC-VAZIO.
013670 MOVE SPACE TO WS-PENDENTE-OP.
013680 
013690 020-16-FIM. EXIT.
013700*
013710*================================================================*
013720 020-17-FECHAR-PARENTESE SECTION.
013730*================================================================*
013740 IF WS-PILHA-TOPO EQUAL ZERO
013750     MOVE 'S' TO WS-AVAL-ERRO
013760 ELSE
013770     MOVE WS-ACC-NUM TO FRAC-B-NUM
013780     MOVE WS-ACC-DEN TO FRAC-B-DEN
013790     MOVE PILHA-ACC-NUM (WS-PILHA-TOPO) TO WS-ACC-NUM
013800     MOVE PILHA-ACC-DEN (WS-PILHA-TOPO) TO WS-ACC-DEN
013810     MOVE PILHA-VAZIO (WS-PILHA-TOPO) TO WS-ACC-VAZIO
013820     MOVE PILHA-OP (WS-PILHA-TOPO) TO WS-PENDENTE-OP
013830     SUBTRACT 1 FROM WS-PILHA-TOPO
013840     MOVE FRAC-B-NUM TO FRAC-A-NUM
013850     MOVE FRAC-B-DEN TO FRAC-A-DEN
013860     PERFORM 020-19-COMBINAR-OPERANDO.
013870 
013880 020-17-FIM. EXIT.
013890*
013900*================================================================*
013910 020-18-TRATAR-OPERANDO SECTION.
013920*================================================================*
013930 PERFORM 020-20-TOKEN-PARA-FRACAO.
013940 MOVE FRAC-R-NUM TO FRAC-A-NUM.
013950 MOVE FRAC-R-DEN TO FRAC-A-DEN.
013960 PERFORM 020-19-COMBINAR-OPERANDO.
013970 
013980 020-18-FIM. EXIT.
013990*
014000*================================================================*
014010 020-19-COMBINAR-OPERANDO SECTION.
014020*================================================================*
014030 IF WS-ACC-VAZIO EQUAL 'S'
014040     MOVE FRAC-A-NUM TO WS-ACC-NUM
014050     MOVE FRAC-A-DEN TO WS-ACC-DEN
014060     MOVE 'N' TO WS-ACC-VAZIO
014070 ELSE
014080     MOVE WS-ACC-NUM TO FRAC-B-NUM
014090     MOVE WS-ACC-DEN TO FRAC-B-DEN
014100     IF WS-PENDENTE-OP EQUAL '+'
014110         PERFORM 701-00-FRAC-SOMA
014120     ELSE
014130         IF WS-PENDENTE-OP EQUAL '-'
014140             PERFORM 702-00-FRAC-SUBTRAI
014150         ELSE
014160             IF WS-PENDENTE-OP EQUAL '*'
014170                 PERFORM 703-00-FRAC-MULTIPLICA
014180             ELSE
014190                 IF WS-PENDENTE-OP EQUAL '/'
014200                     PERFORM 704-00-FRAC-DIVIDE
014210                 ELSE
014220                     MOVE 'S' TO FRAC-ERRO-SW
014230                     IF FRAC-EM-ERRO
014240                         MOVE 'S' TO WS-AVAL-ERRO
014250                     ELSE
014260                         MOVE FRAC-R-NUM TO WS-ACC-NUM
014270                         MOVE FRAC-R-DEN TO WS-ACC-DEN.
014280 
014290 020-19-FIM. EXIT.
014300*
014310*================================================================*
014320 020-20-TOKEN-PARA-FRACAO SECTION.
014330*================================================================*
014340* CONVERTE UM TOKEN "5", "3/4" OU "2'3/4" EM FRAC-R.
014350*
014360 MOVE ZERO TO WS-J.
014370 PERFORM 020-21-ACHAR-APOSTROFO VARYING WS-J FROM 1 BY 1 UNTIL
014380     WS-J GREATER 16 OR WS-TOKEN-ATUAL (WS-J:1) EQUAL QUOTE.
014390 
014400 IF WS-J LESS 17
014410     PERFORM 020-23-PARTE-MISTA
014420 ELSE
014430     PERFORM 020-24-PARTE-SIMPLES.
014440 
014450 020-20-FIM. EXIT.
014460*
014470*================================================================*
014480 020-21-ACHAR-APOSTROFO SECTION.
014490*================================================================*
014500 CONTINUE.
014510 020-21-FIM. EXIT.
014520*
014530*================================================================*
014540 020-22-SEPARAR-PARENTESES SECTION.
014550*================================================================*
014560* SI-01-0342 (RAC) - 011-17-NOH-RENDER GRAVA "(" E ")" COLADOS AO
014570* OPERANDO VIZINHO (SEM ESPACO); AQUI A EXPRESSAO E' RECOPIADA
014580* PARA WS-TEXTO-SEP COM UM ESPACO ANTES E DEPOIS DE CADA
014590* PARENTESE, PARA QUE O UNSTRING DE 020-07-TOKENIZAR-EXPR ISOLE
014600* "(" E ")" COMO TOKENS PROPRIOS.
014610*
014620 MOVE SPACES TO WS-TEXTO-SEP.
014630 MOVE ZERO TO WS-SEP-PONTEIRO.
014640 
014650 PERFORM 020-34-COPIAR-CARACTERE VARYING WS-I FROM 1 BY 1 UNTIL
014660     WS-I GREATER WS-TEXTO-EXPR-LEN.
014670 
014680 MOVE WS-SEP-PONTEIRO TO WS-TEXTO-SEP-LEN.
014690 
014700 020-22-FIM. EXIT.
014710*
014720*================================================================*
014730 020-34-COPIAR-CARACTERE SECTION.
014740*================================================================*
014750 MOVE WS-TEXTO-EXPR (WS-I:1) TO WS-CHAR-ATUAL.
014760 
014770 IF WS-CHAR-ATUAL EQUAL '(' OR WS-CHAR-ATUAL EQUAL ')'
014780     ADD 1 TO WS-SEP-PONTEIRO
014790     MOVE SPACE TO WS-TEXTO-SEP (WS-SEP-PONTEIRO:1)
014800     ADD 1 TO WS-SEP-PONTEIRO
014810     MOVE WS-CHAR-ATUAL TO WS-TEXTO-SEP (WS-SEP-PONTEIRO:1)
014820     ADD 1 TO WS-SEP-PONTEIRO
014830     MOVE SPACE TO WS-TEXTO-SEP (WS-SEP-PONTEIRO:1)
014840 ELSE
014850     ADD 1 TO WS-SEP-PONTEIRO
014860     MOVE WS-CHAR-ATUAL TO WS-TEXTO-SEP (WS-SEP-PONTEIRO:1).
014870 
014880 020-34-FIM. EXIT.
014890*
014930*================================================================*
014940 020-23-PARTE-MISTA SECTION.
014950*================================================================*
014960 MOVE WS-TOKEN-ATUAL (1:WS-J - 1) TO WS-CONV-TEXTO.
014970 PERFORM 001-03-TEXTO-PARA-NUMERO.
014980 MOVE WS-CONV-NUM TO WS-FRAC-WHOLE.
014990 
015000 ADD 1 TO WS-J.
015010 MOVE ZERO TO WS-I.
015020 PERFORM 020-25-ACHAR-BARRA VARYING WS-I FROM WS-J BY 1 UNTIL WS-I
015030     GREATER 16 OR WS-TOKEN-ATUAL (WS-I:1) EQUAL '/' .
015040 
015050 MOVE WS-TOKEN-ATUAL (WS-J:WS-I - WS-J) TO WS-CONV-TEXTO.
015060 PERFORM 001-03-TEXTO-PARA-NUMERO.
015070 MOVE WS-CONV-NUM TO WS-FRAC-REM.
015080 
015090 ADD 1 TO WS-I.
015100 MOVE WS-TOKEN-ATUAL (WS-I:) TO WS-CONV-TEXTO.
015110 PERFORM 001-03-TEXTO-PARA-NUMERO.
015120 COMPUTE FRAC-R-DEN = WS-CONV-NUM.
015130 COMPUTE FRAC-R-NUM = WS-FRAC-WHOLE * FRAC-R-DEN + WS-FRAC-REM.
015140 
015150 020-23-FIM. EXIT.
015160*
015170*================================================================*
015180 020-25-ACHAR-BARRA SECTION.
015190*================================================================*
015200 CONTINUE.
015210 020-25-FIM. EXIT.
015220*
015230*================================================================*
015240 020-24-PARTE-SIMPLES SECTION.
015250*================================================================*
015260 MOVE ZERO TO WS-I.
015270 PERFORM 020-26-ACHAR-BARRA-2 VARYING WS-I FROM 1 BY 1 UNTIL WS-I
015280     GREATER 16 OR WS-TOKEN-ATUAL (WS-I:1) EQUAL '/' OR
015290     WS-TOKEN-ATUAL (WS-I:1) EQUAL SPACE.
015300 
015310 IF WS-I GREATER 16 OR WS-TOKEN-ATUAL (WS-I:1) EQUAL SPACE
015320     MOVE WS-TOKEN-ATUAL TO WS-CONV-TEXTO
015330     PERFORM 001-03-TEXTO-PARA-NUMERO
015340     MOVE WS-CONV-NUM TO FRAC-R-NUM
015350     MOVE 1 TO FRAC-R-DEN
015360 ELSE
015370     MOVE WS-TOKEN-ATUAL (1:WS-I - 1) TO WS-CONV-TEXTO
015380     PERFORM 001-03-TEXTO-PARA-NUMERO
015390     MOVE WS-CONV-NUM TO FRAC-R-NUM
015400     ADD 1 TO WS-I
015410     MOVE WS-TOKEN-ATUAL (WS-I:) TO WS-CONV-TEXTO
015420     PERFORM 001-03-TEXTO-PARA-NUMERO
015430     MOVE WS-CONV-NUM TO FRAC-R-DEN.
015440 
015450 020-24-FIM. EXIT.
015460*
015470*================================================================*
015480 020-26-ACHAR-BARRA-2 SECTION.
015490*================================================================*
015500 CONTINUE.
015510 020-26-FIM. EXIT.
015520*
015530*================================================================*
015540 020-10-MARCAR-ERRADA SECTION.
015550*================================================================*
015560 ADD 1 TO WS-QTD-ERRADAS.
015570 PERFORM 020-27-ANEXAR-NUMERO.
015580 
015590 020-10-FIM. EXIT.
015600*
015610*================================================================*
015620 020-11-MARCAR-CORRETA SECTION.
015630*================================================================*
015640 ADD 1 TO WS-QTD-CORRETAS.
015650 PERFORM 020-28-ANEXAR-NUMERO-CORRETA.
015660 
015670 020-11-FIM. EXIT.
015680*
015690*================================================================*
015700 020-27-ANEXAR-NUMERO SECTION.
015710*================================================================*
015720 MOVE WS-NUM-QUESTAO TO WS-CONV-NUM.
015730 PERFORM 709-00-NUM-PARA-TEXTO.
015740 
015750 IF WS-QTD-ERRADAS GREATER 1
015760     MOVE 1 TO WS-PONTEIRO
015770     PERFORM 020-29-ACHAR-FIM-LISTA-ERRADA
015780     STRING LISTA-ERRADAS-TXT (1:WS-PONTEIRO - 1) DELIMITED BY
015790         SIZE ', ' DELIMITED BY SIZE WS-CONV-SAIDA
015800         (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE INTO
015810         LISTA-ERRADAS-TXT
015820 ELSE
015830     MOVE WS-CONV-SAIDA (1:WS-CONV-SAIDA-LEN) TO
015840         LISTA-ERRADAS-TXT.
015850 
015860 020-27-FIM. EXIT.
015870*
015880*================================================================*
015890 020-29-ACHAR-FIM-LISTA-ERRADA SECTION.
015900*================================================================*
015910 PERFORM 020-30-AVANCAR-ERRADA VARYING WS-PONTEIRO FROM 1 BY 1
015920     UNTIL WS-PONTEIRO GREATER 198 OR LISTA-ERRADAS-TXT
015930     (WS-PONTEIRO:1) EQUAL SPACE.
015940 
015950 020-29-FIM. EXIT.
015960*
015970*================================================================*
015980 020-30-AVANCAR-ERRADA SECTION.
015990*================================================================*
016000 CONTINUE.
016010 020-30-FIM. EXIT.
016020*
016030*================================================================*
016040 020-28-ANEXAR-NUMERO-CORRETA SECTION.
016050*================================================================*
016060 MOVE WS-NUM-QUESTAO TO WS-CONV-NUM.
016070 PERFORM 709-00-NUM-PARA-TEXTO.
016080 
016090 IF WS-QTD-CORRETAS GREATER 1
016100     MOVE 1 TO WS-PONTEIRO
016110     PERFORM 020-31-ACHAR-FIM-LISTA-CORRETA
016120     STRING LISTA-CORRETAS-TXT (1:WS-PONTEIRO - 1) DELIMITED BY
016130         SIZE ', ' DELIMITED BY SIZE WS-CONV-SAIDA
016140         (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE INTO
016150         LISTA-CORRETAS-TXT
016160 ELSE
016170     MOVE WS-CONV-SAIDA (1:WS-CONV-SAIDA-LEN) TO
016180         LISTA-CORRETAS-TXT.
016190 
016200 020-28-FIM. EXIT.
016210*
016220*================================================================*
016230 020-31-ACHAR-FIM-LISTA-CORRETA SECTION.
016240*================================================================*
016250 PERFORM 020-32-AVANCAR-CORRETA VARYING WS-PONTEIRO FROM 1 BY 1
016260     UNTIL WS-PONTEIRO GREATER 198 OR LISTA-CORRETAS-TXT
016270     (WS-PONTEIRO:1) EQUAL SPACE.
016280 
016290 020-31-FIM. EXIT.
016300*
016310*================================================================*
016320 020-32-AVANCAR-CORRETA SECTION.
016330*================================================================*
016340 CONTINUE.
016350 020-32-FIM. EXIT.
016360*
016370*================================================================*
016380 020-09-GRAVAR-BOLETIM SECTION.
016390*================================================================*
016400 MOVE FS-ABERTURA TO FS-OPERACAO.
016410 OPEN OUTPUT BOLETIM.
016420 PERFORM 020-33-FS-BOLETIM.
016430 
016440 MOVE 1 TO WS-PONTEIRO.
016450 MOVE WS-QTD-CORRETAS TO WS-CONV-NUM.
016460 PERFORM 709-00-NUM-PARA-TEXTO.
016470 STRING 'Correct: ' DELIMITED BY SIZE WS-CONV-SAIDA
016480     (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE ' (' DELIMITED BY
016490     SIZE LISTA-CORRETAS-TXT DELIMITED BY SPACE ')' DELIMITED BY
016500     SIZE INTO BOL-TEXTO WITH POINTER WS-PONTEIRO.
016510 WRITE REG-BOLETIM.
016520 PERFORM 020-33-FS-BOLETIM.
016530 DISPLAY BOL-TEXTO (1:WS-PONTEIRO - 1).
016540 
016550 MOVE SPACES TO BOL-TEXTO.
016560 MOVE 1 TO WS-PONTEIRO.
016570 MOVE WS-QTD-ERRADAS TO WS-CONV-NUM.
016580 PERFORM 709-00-NUM-PARA-TEXTO.
016590 STRING 'Wrong: ' DELIMITED BY SIZE WS-CONV-SAIDA
016600     (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE ' (' DELIMITED BY
016610     SIZE LISTA-ERRADAS-TXT DELIMITED BY SPACE ')' DELIMITED BY
016620     SIZE INTO BOL-TEXTO WITH POINTER WS-PONTEIRO.
016630 WRITE REG-BOLETIM.
016640 PERFORM 020-33-FS-BOLETIM.
016650 DISPLAY BOL-TEXTO (1:WS-PONTEIRO - 1).
016660 
016670 MOVE FS-FECHAMENTO TO FS-OPERACAO.
016680 CLOSE BOLETIM.
016690 PERFORM 020-33-FS-BOLETIM.
016700 
016710 020-09-FIM. EXIT.
016720*
016730*================================================================*
016740 020-33-FS-BOLETIM SECTION.
016750*================================================================*
016760 MOVE 'BOLETIM' TO FS-ARQUIVO.
016770 MOVE FS-BOLETIM TO FS-COD-STATUS.
016780 
016790 IF FS-BOLETIM NOT EQUAL '00' AND '10'
016800     PERFORM 900-00-ERRO.
016810 
016820 020-33-FIM. EXIT.
016830*
016840*================================================================*
016850 701-00-FRAC-SOMA SECTION.
016860*================================================================*
016870 MOVE 'N' TO FRAC-ERRO-SW.
016880 
016890 IF FRAC-A-DEN EQUAL ZERO OR FRAC-B-DEN EQUAL ZERO
016900     MOVE 'S' TO FRAC-ERRO-SW
016910 ELSE
016920     COMPUTE FRAC-R-NUM = FRAC-A-NUM * FRAC-B-DEN + FRAC-B-NUM *
016930         FRAC-A-DEN
016940     COMPUTE FRAC-R-DEN = FRAC-A-DEN * FRAC-B-DEN
016950     PERFORM 700-00-FRAC-REDUZIR.
016960 
016970 701-00-FIM. EXIT.
016980*
016990*================================================================*
017000 702-00-FRAC-SUBTRAI SECTION.
017010*================================================================*
017020 MOVE 'N' TO FRAC-ERRO-SW.
017030 
017040 IF FRAC-A-DEN EQUAL ZERO OR FRAC-B-DEN EQUAL ZERO
017050     MOVE 'S' TO FRAC-ERRO-SW
017060 ELSE
017070     COMPUTE FRAC-R-NUM = FRAC-A-NUM * FRAC-B-DEN - FRAC-B-NUM *
017080         FRAC-A-DEN
017090     COMPUTE FRAC-R-DEN = FRAC-A-DEN * FRAC-B-DEN
017100     PERFORM 700-00-FRAC-REDUZIR.
017110 
017120 702-00-FIM. EXIT.
017130*
017140*================================================================*
017150 703-00-FRAC-MULTIPLICA SECTION.
017160*================================================================*
017170 MOVE 'N' TO FRAC-ERRO-SW.
017180 
017190 IF FRAC-A-DEN EQUAL ZERO OR FRAC-B-DEN EQUAL ZERO
017200     MOVE 'S' TO FRAC-ERRO-SW
017210 ELSE
017220     COMPUTE FRAC-R-NUM = FRAC-A-NUM * FRAC-B-NUM
017230     COMPUTE FRAC-R-DEN = FRAC-A-DEN * FRAC-B-DEN
017240     PERFORM 700-00-FRAC-REDUZIR.
017250 
017260 703-00-FIM. EXIT.
017270*
017280*================================================================*
017290 704-00-FRAC-DIVIDE SECTION.
017300*================================================================*
017310 MOVE 'N' TO FRAC-ERRO-SW.
017320 
017330 IF FRAC-A-DEN EQUAL ZERO OR FRAC-B-DEN EQUAL ZERO OR FRAC-B-NUM
017340     EQUAL ZERO
017350     MOVE 'S' TO FRAC-ERRO-SW
017360 ELSE
017370     COMPUTE FRAC-R-NUM = FRAC-A-NUM * FRAC-B-DEN
017380     COMPUTE FRAC-R-DEN = FRAC-A-DEN * FRAC-B-NUM
017390     PERFORM 700-00-FRAC-REDUZIR.
017400 
017410 704-00-FIM. EXIT.
017420*
017430*================================================================*
017440 700-00-FRAC-REDUZIR SECTION.
017450*================================================================*
017460* NORMALIZA O SINAL NO DENOMINADOR E REDUZ PELO MDC.
017470*
017480 IF FRAC-R-DEN LESS ZERO
017490     COMPUTE FRAC-R-NUM = FRAC-R-NUM * -1
017500     COMPUTE FRAC-R-DEN = FRAC-R-DEN * -1.
017510 
017520 IF FRAC-R-NUM EQUAL ZERO
017530     MOVE 1 TO FRAC-R-DEN
017540 ELSE
017550     MOVE FRAC-R-NUM TO WS-MDC-A
017560     IF WS-MDC-A LESS ZERO
017570         COMPUTE WS-MDC-A = WS-MDC-A * -1.
017580 MOVE FRAC-R-DEN TO WS-MDC-B
017590 PERFORM 700-01-CALCULAR-MDC
017600 COMPUTE FRAC-R-NUM = FRAC-R-NUM / WS-MDC-RESULTADO
017610 COMPUTE FRAC-R-DEN = FRAC-R-DEN / WS-MDC-RESULTADO.
017620 
017630 700-00-FIM. EXIT.
017640*
017650*================================================================*
017660 700-01-CALCULAR-MDC SECTION.
017670*================================================================*
017680* ALGORITMO DE EUCLIDES, DE FORMA ITERATIVA (SEM RECURSAO).
017690*
017700 PERFORM 700-02-PASSO-MDC UNTIL WS-MDC-B EQUAL ZERO.
017710 
017720 MOVE WS-MDC-A TO WS-MDC-RESULTADO.
017730 
017740 700-01-FIM. EXIT.
017750*
017760*================================================================*
017770 700-02-PASSO-MDC SECTION.
017780*================================================================*
017790 DIVIDE WS-MDC-A BY WS-MDC-B GIVING WS-RND-QUOC REMAINDER
017800     WS-MDC-RESTO.
017810 MOVE WS-MDC-B TO WS-MDC-A.
017820 MOVE WS-MDC-RESTO TO WS-MDC-B.
017830 
017840 700-02-FIM. EXIT.
017850*
017860*================================================================*
017870 705-00-FRAC-COMPARA SECTION.
017880*================================================================*
017890* COMPARA FRAC-A COM FRAC-B. DEVOLVE EM WS-FRAC-WHOLE:
017900* NEGATIVO SE A < B, ZERO SE A = B, POSITIVO SE A > B.
017910* DEVOLVE EM FRAC-ERRO-SW 'P' SE A FOR PROPRIA, 'I' SE NAO.
017920*
017930 COMPUTE WS-FRAC-WHOLE = FRAC-A-NUM * FRAC-B-DEN - FRAC-B-NUM *
017940     FRAC-A-DEN.
017950 
017960 705-00-FIM. EXIT.
017970*
017980*================================================================*
018090 707-00-FRAC-E-PROPRIA SECTION.
018100*================================================================*
018110* TESTA SE FRAC-R E' PROPRIA (|NUMERADOR| < DENOMINADOR);
018120* DEVOLVE 'P' (PROPRIA) OU 'I' (IMPROPRIA) EM FRAC-ERRO-SW.
018130*
018140 MOVE FRAC-R-NUM TO WS-MDC-A.
018150 IF WS-MDC-A LESS ZERO
018160     COMPUTE WS-MDC-A = WS-MDC-A * -1.
018170 
018180 IF WS-MDC-A LESS FRAC-R-DEN
018190     MOVE 'P' TO FRAC-ERRO-SW
018200 ELSE
018210     MOVE 'I' TO FRAC-ERRO-SW.
018220 
018230 707-00-FIM. EXIT.
018240*
018250*================================================================*
018260 708-00-FRAC-TEXTO SECTION.
018270*================================================================*
018280* GERA EM WS-FRAC-TEXTO O TEXTO CANONICO DE FRAC-A (INTEIRO,
018290* FRACAO PROPRIA OU NUMERO MISTO), E DEIXA EM WS-PONTEIRO - 1
018300* O TAMANHO DO TEXTO PRODUZIDO.
018310*
018320 MOVE SPACES TO WS-FRAC-TEXTO.
018330 MOVE 1 TO WS-PONTEIRO.
018340 
018350 IF FRAC-A-DEN EQUAL 1
018360     MOVE FRAC-A-NUM TO WS-CONV-NUM
018370     PERFORM 709-00-NUM-PARA-TEXTO
018380     STRING WS-CONV-SAIDA (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE
018390         INTO WS-FRAC-TEXTO WITH POINTER WS-PONTEIRO
018400 ELSE
018410     PERFORM 708-01-TESTAR-PROPRIA
018420     IF FRAC-ERRO-SW EQUAL 'P'
018430         PERFORM 708-02-TEXTO-PROPRIA
018440     ELSE
018450         PERFORM 708-03-TEXTO-MISTO.
018460 
018470 708-00-FIM. EXIT.
018480*
018490*================================================================*
018500 708-01-TESTAR-PROPRIA SECTION.
018510*================================================================*
018520 MOVE FRAC-A-NUM TO FRAC-R-NUM.
018530 MOVE FRAC-A-DEN TO FRAC-R-DEN.
018540 PERFORM 707-00-FRAC-E-PROPRIA.
018550 
018560 708-01-FIM. EXIT.
018570*
018580*================================================================*
018590 708-02-TEXTO-PROPRIA SECTION.
018600*================================================================*
018610 MOVE FRAC-A-NUM TO WS-CONV-NUM.
018620 PERFORM 709-00-NUM-PARA-TEXTO.
018630 MOVE WS-CONV-SAIDA TO WS-ESQ-TXT.
018640 MOVE WS-CONV-SAIDA-LEN TO WS-ESQ-TXT-LEN.
018650 
018660 MOVE FRAC-A-DEN TO WS-CONV-NUM.
018670 PERFORM 709-00-NUM-PARA-TEXTO.
018680 
018690 STRING WS-ESQ-TXT (1:WS-ESQ-TXT-LEN) DELIMITED BY SIZE '/'
018700     DELIMITED BY SIZE WS-CONV-SAIDA (1:WS-CONV-SAIDA-LEN)
018710     DELIMITED BY SIZE INTO WS-FRAC-TEXTO WITH POINTER
018720     WS-PONTEIRO.
018730 
018740 708-02-FIM. EXIT.
018750*
018760*================================================================*
018770 708-03-TEXTO-MISTO SECTION.
018780*================================================================*
018790 COMPUTE WS-FRAC-WHOLE = FRAC-A-NUM / FRAC-A-DEN.
018800 COMPUTE WS-FRAC-REM = FRAC-A-NUM - (WS-FRAC-WHOLE * FRAC-A-DEN).
018810 IF WS-FRAC-REM LESS ZERO
018820     COMPUTE WS-FRAC-REM = WS-FRAC-REM * -1.
018830 
018840 MOVE WS-FRAC-WHOLE TO WS-CONV-NUM.
018850 PERFORM 709-00-NUM-PARA-TEXTO.
018860 
018870 IF WS-FRAC-REM EQUAL ZERO
018880     STRING WS-CONV-SAIDA (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE
018890         INTO WS-FRAC-TEXTO WITH POINTER WS-PONTEIRO
018900 ELSE
018910     MOVE WS-CONV-SAIDA TO WS-ESQ-TXT
018920     MOVE WS-CONV-SAIDA-LEN TO WS-ESQ-TXT-LEN
018930     MOVE WS-FRAC-REM TO WS-CONV-NUM
018940     PERFORM 709-00-NUM-PARA-TEXTO
018950     MOVE WS-CONV-SAIDA TO WS-DIR-TXT
018960     MOVE WS-CONV-SAIDA-LEN TO WS-DIR-TXT-LEN
018970     MOVE FRAC-A-DEN TO WS-CONV-NUM
018980     PERFORM 709-00-NUM-PARA-TEXTO
018990     STRING WS-ESQ-TXT (1:WS-ESQ-TXT-LEN) DELIMITED BY SIZE QUOTE
019000         DELIMITED BY SIZE WS-DIR-TXT (1:WS-DIR-TXT-LEN) DELIMITED
019010         BY SIZE '/' DELIMITED BY SIZE WS-CONV-SAIDA
019020         (1:WS-CONV-SAIDA-LEN) DELIMITED BY SIZE INTO
019030         WS-FRAC-TEXTO WITH POINTER WS-PONTEIRO.
019040 
019050 708-03-FIM. EXIT.
019060*
019070*================================================================*
019080 709-00-NUM-PARA-TEXTO SECTION.
019090*================================================================*
019100* CONVERTE WS-CONV-NUM (SINALIZADO) EM WS-CONV-SAIDA, SEM
019110* ESPACOS A ESQUERDA, E DEVOLVE O TAMANHO EM WS-CONV-SAIDA-LEN.
019120*
019130 MOVE SPACES TO WS-CONV-SAIDA.
019140 MOVE WS-CONV-NUM TO WS-CONV-EDITADO.
019150 
019160 MOVE 1 TO WS-CONV-POS.
019170 PERFORM 709-01-ACHAR-PRIMEIRO VARYING WS-CONV-POS FROM 1 BY 1
019180     UNTIL WS-CONV-POS GREATER 11 OR WS-CONV-EDITADO
019190     (WS-CONV-POS:1) NOT EQUAL SPACE.
019200 
019210 COMPUTE WS-CONV-SAIDA-LEN = 11 - WS-CONV-POS + 1.
019220 MOVE WS-CONV-EDITADO (WS-CONV-POS:WS-CONV-SAIDA-LEN) TO
019230     WS-CONV-SAIDA.
019240 
019250 709-00-FIM. EXIT.
019260*
019270*================================================================*
019280 709-01-ACHAR-PRIMEIRO SECTION.
019290*================================================================*
019300 CONTINUE.
019310 709-01-FIM. EXIT.
019320*
019330*================================================================*
019340 761-00-PRECEDENCIA SECTION.
019350*================================================================*
019360* DEVOLVE EM WS-PREC-RESULTADO A PRECEDENCIA DE WS-PREC-OP:
019370* 1 PARA + E -, 2 PARA * E /.
019380*
019390 IF WS-PREC-OP EQUAL '+' OR '-'
019400     MOVE 1 TO WS-PREC-RESULTADO
019410 ELSE
019420     MOVE 2 TO WS-PREC-RESULTADO.
019430 
019440 761-00-FIM. EXIT.
019450*
019460*================================================================*
019470 900-00-ERRO SECTION.
019480*================================================================*
019490 DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
019500 DISPLAY '* FILE STATUS = ' FS-COD-STATUS
019510 DISPLAY '* PROGRAMA ENCERRADO'
019520 STOP RUN.
019530 
019540 900-00-FIM. EXIT.
019550*
019560*================================================================*
019570 900-01-ERRO-PARM-FALTANDO SECTION.
019580*================================================================*
019590 DISPLAY '* ERRO: MODO DE CORRECAO EXIGE -E E -A'
019600 DISPLAY '* PROGRAMA ENCERRADO'
019610 STOP RUN.
019620 
019630 900-01-FIM. EXIT.
019640*
019650*================================================================*
019660 900-02-ERRO-ARQ-NAO-ENCONTRADO SECTION.
019670*================================================================*
019680 DISPLAY '* ERRO: ARQUIVO NAO ENCONTRADO - ' FS-ARQUIVO
019690 DISPLAY '* PROGRAMA ENCERRADO'
019700 STOP RUN.
019710 
019720 900-02-FIM. EXIT.
019730*
019740*================================================================*
019750 900-03-ERRO-RANGE-INVALIDO SECTION.
019760*================================================================*
019770 DISPLAY '* ERRO: PARAMETRO -R (RANGE) INVALIDO OU AUSENTE'
019780 DISPLAY '* PROGRAMA ENCERRADO'
019790 STOP RUN.
019800 
019810 900-03-FIM. EXIT.
019820*
019830*================================================================*
019840 900-04-ERRO-COUNT-INVALIDO SECTION.
019850*================================================================*
019860 DISPLAY '* ERRO: PARAMETRO -N (COUNT) INVALIDO, AUSENTE OU '
019870     'MAIOR QUE O LOTE MAXIMO'
019880 DISPLAY '* PROGRAMA ENCERRADO'
019890 STOP RUN.
019900 
019910 900-04-FIM. EXIT.
019920*
019930*================================================================*
019940 900-05-ERRO-INSUFICIENTE SECTION.
019950*================================================================*
019960 DISPLAY '* ERRO: NAO FOI POSSIVEL GERAR PROBLEMAS UNICOS '
019970     'SUFICIENTES DENTRO DO LIMITE DE TENTATIVAS'
019980 DISPLAY '* NENHUM ARQUIVO DE SAIDA FOI GRAVADO'
019990 DISPLAY '* PROGRAMA ENCERRADO'
020000 STOP RUN.
020010 
020020 900-05-FIM. EXIT.
020030*
020040*================================================================*
020050 900-06-ERRO-CONTAGEM-DIVERGENTE SECTION.
020060*================================================================*
020070 DISPLAY '* ERRO: O ARQUIVO DE EXERCICIOS E O ARQUIVO DE '
020080     'RESPOSTAS TEM QUANTIDADE DE LINHAS DIFERENTE'
020090 DISPLAY '* PROGRAMA ENCERRADO'
020100 STOP RUN.
020110 
020120 900-06-FIM. EXIT.
020130*
020140*================================================================*
020150 900-07-ERRO-LOTE-EXCEDIDO SECTION.
020160*================================================================*
020161* SI-01-0342 (RAC) - MESMO CUIDADO DO SI-01-0327 (TB-NOH), AGORA
020162* PARA AS TABELAS DE LINHAS DO MODO CORRECAO: UM ARQUIVO DE
020163* EXERCICIOS.TXT/RESPOSTAS.TXT EXTERNO COM MAIS DE WS-MAX-LINHAS
020164* QUESTOES NAO PODE FURAR O LIMITE DA TABELA EM SILENCIO.
020170 DISPLAY '* ERRO: ARQUIVO DE ENTRADA TEM MAIS DE ' WS-MAX-LINHAS
020180     ' LINHAS'
020190 DISPLAY '* PROGRAMA ENCERRADO'
020200 STOP RUN.
020210 
020220 900-07-FIM. EXIT.
